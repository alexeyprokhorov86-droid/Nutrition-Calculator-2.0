000100*====================================================                     
000200*  #NVMEST  -  LAYOUT DO CADASTRO MESTRE DE INSUMOS                       
000300*====================================================                     
000400*  SISTEMA : NUTRIVALOR - CUSTO E ROTULAGEM DE RECEITAS                   
000500*  EMPRESA : CONFEITARIA BOM SABOR                                        
000600*  OBJETIVO: DESCREVER O REGISTRO DO ARQUIVO INGFILE                      
000700*            (CADASTRO MESTRE DE INSUMOS), 154 BYTES,                     
000800*            UTILIZADO POR NVM2201 (MANUTENCAO) E POR                     
000900*            NVR2205 (CALCULO DA RECEITA).                                
001000*---------------------------------------------------                      
001100*  HISTORICO DE ALTERACOES                                                
001200*  14/03/87 C.MENDES   CRIACAO DO BOOK.                                   
001300*  09/11/91 C.MENDES   INCLUSAO DOS CAMPOS DE FIBRA,                      
001400*           LACTOSE E GLUTEN (PEDIDO VIGILANCIA).                         
001500*  22/01/99 A.PEREIRA  AJUSTE CAMPO ANO-2000 NAO SE                       
001600*           APLICA - REGISTRO NAO TEM DATA.                               
001700*  05/06/03 R.SOUZA    CHAMADO 4471 - TAG AMPLIADA                        
001800*           DE 40 PARA 60 POSICOES.                                       
001900*  19/02/15 M.ALVES    CHAMADO 6733 - RETIRADA A                          
002000*           REDEFINICAO NVM-TAG-R (MARCA/PALAVRAS),                       
002100*           SEM USO POR NENHUM DOS DOIS PROGRAMAS.                        
002200*====================================================                     
002300                                                                          
002400*----------------------------------------------------                     
002500*  01  NVM-REG-MESTRE  (154 BYTES)                                        
002600*----------------------------------------------------                     
002700  01  NVM-REG-MESTRE.                                                     
002800      05  NVM-NOME                PIC X(30).                              
002900      05  NVM-PROTEINA            PIC 9(03)V99.                           
003000      05  NVM-GORDURA             PIC 9(03)V99.                           
003100      05  NVM-CARBOIDRATO         PIC 9(03)V99.                           
003200      05  NVM-CALORIAS            PIC 9(04)V9.                            
003300      05  NVM-FIBRA               PIC 9(03)V99.                           
003400      05  NVM-LACTOSE             PIC 9(03)V99.                           
003500      05  NVM-GLUTEN              PIC 9(03)V99.                           
003600      05  NVM-CUSTO-KG            PIC 9(05)V99.                           
003700      05  NVM-TAG                 PIC X(60).                              
003800      05  FILLER                  PIC X(22).                              

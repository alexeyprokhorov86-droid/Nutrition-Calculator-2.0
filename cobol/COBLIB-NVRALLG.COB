000100*====================================================                     
000200*  IDENTIFICATION                            DIVISION.                    
000300*====================================================                     
000400  IDENTIFICATION                            DIVISION.                     
000500  PROGRAM-ID. NVRALLG.                                                    
000600  AUTHOR.     C. MENDES.                                                  
000700  INSTALLATION. CONFEITARIA BOM SABOR - CPD.                              
000800  DATE-WRITTEN. 22/04/87.                                                 
000900  DATE-COMPILED.                                                          
001000  SECURITY.   USO INTERNO - CONFEITARIA BOM SABOR.                        
001100*===================================================*                     
001200*  AUTOR   : C. MENDES                              *                     
001300*  EMPRESA : CONFEITARIA BOM SABOR                  *                     
001400*  OBJETIVO: SUB-ROTINA CHAMADA QUE EXTRAI, A PARTIR*                     
001500*            DO TEXTO LIVRE DA TAG DO INSUMO, OS    *                     
001600*            ALERGENOS DECLARAVEIS (6 GRUPOS FIXOS).*                     
001700*---------------------------------------------------*                     
001800*  PARAMETROS (LINKAGE):                            *                     
001900*  LK-TAG-INSUMO      (E)  TEXTO DA TAG, 60 POS.    *                     
002000*  LK-ALERGENO-FLAGS  (S)  6 POSICOES 'S'/'N', UMA  *                     
002100*                          POR ALERGENO, NA ORDEM   *                     
002200*                          DA TABELA DE CODIGOS.     *                    
002300*===================================================*                     
002400                                                                          
002500*---------------------------------------------------*                     
002600*  HISTORICO DE ALTERACOES                          *                     
002700*  22/04/87 C.MENDES   CRIACAO - CHAMADA POR NVR2205*                     
002800*           PARA NAO REPETIR A LOGICA DE ALERGENO   *                     
002900*           EM CADA PROGRAMA QUE LE O CADASTRO.     *                     
003000*  30/08/92 C.MENDES   INCLUSAO DO GRUPO GLUTEN     *                     
003100*           (TRIGO), PEDIDO VIGILANCIA SANITARIA.   *                     
003200*  14/02/96 R.SOUZA    INCLUSAO DOS GRUPOS OVO, NOZ,*                     
003300*           AMENDOIM E SOJA (ROTULO COMPLETO).      *                     
003400*  08/01/99 A.PEREIRA  CHAMADO 3920 - AMENDOIM      *                     
003500*           DISPARAVA TAMBEM O GRUPO DE NOZ PORQUE  *                     
003600*           'NOZ' E SUBSTRING DE 'AMENDOIM' EM                            
003700*           INGLES; GRUPOS TRATADOS DE FORMA                              
003800*           INDEPENDENTE A PARTIR DESTA DATA.                             
003900*  19/05/04 R.SOUZA    CHAMADO 4471 - SEM ALTERACAO *                     
004000*           NESTE MODULO, SO NO LAYOUT DA TAG.       *                    
004100*  19/02/15 M.ALVES    CHAMADO 6733 - RETIRADA A     *                    
004200*           CLASSE ALERGENO-MARCADA (SO TESTAVA UM   *                    
004300*           VALOR, SEM GANHO SOBRE EQUAL 'S'); TAG   *                    
004400*           RECEBIDA E GRUPO DE FLAGS PASSARAM A SER *                    
004500*           RASTREADOS NO LOG DE RODADA.             *                    
004600*  03/03/15 M.ALVES    CHAMADO 6802 - TESTE DO        *                   
004700*           MARCADOR PASSOU A USAR O CAMPO            *                   
004800*           WRK-MARCADOR EM VEZ DO LITERAL REPETIDO   *                   
004900*           NO INSPECT.                               *                   
005000*  10/03/15 M.ALVES    CHAMADO 6899 - INCLUIDA CLASSE *                   
005100*           CLASSE-TAG-IMPRIMIVEL (ALERTA DE TAG COM  *                   
005200*           CARACTER FORA DO PADRAO NO LOG DE RODADA);*                   
005300*           INCLUIDOS OS NIVEIS 88 MARCADOR-AUSENTE/  *                   
005400*           MARCADOR-PRESENTE SOBRE WRK-POS-MARCADOR. *                   
005500*===================================================*                     
005600                                                                          
005700*====================================================                     
005800*  ENVIRONMENT                               DIVISION.                    
005900*====================================================                     
006000  ENVIRONMENT                               DIVISION.                     
006100  CONFIGURATION                             SECTION.                      
006200  SPECIAL-NAMES.                                                          
006300      CLASS CLASSE-TAG-IMPRIMIVEL IS 'A' THRU 'Z'                         
006400                                     'a' THRU 'z'                         
006500                                     '0' THRU '9'                         
006600                                     SPACE '#' '-' '/' '.' ','.           
006700*====================================================                     
006800*  DATA                                      DIVISION.                    
006900*====================================================                     
007000  DATA                                      DIVISION.                     
007100*----------------------------------------------------                     
007200  WORKING-STORAGE                           SECTION.                      
007300*----------------------------------------------------                     
007400  01  FILLER PIC X(48) VALUE                                              
007500       '--------------MARCADOR DE ALERGENO------------'.                  
007600*----------------------------------------------------                     
007700  77  WRK-POS-MARCADOR       PIC S9(04) COMP VALUE ZERO.                  
007800      88  MARCADOR-AUSENTE        VALUE ZERO.                             
007900      88  MARCADOR-PRESENTE       VALUE 1 THRU 999.                       
008000  01  WRK-TAG-MAIUSCULA      PIC X(60) VALUE SPACES.                      
008100  01  WRK-MARCADOR           PIC X(09) VALUE '#ALLERGEN'.                 
008200  01  WRK-ALFA-MINUSCULO     PIC X(26) VALUE                              
008300       'abcdefghijklmnopqrstuvwxyz'.                                      
008400  01  WRK-ALFA-MAIUSCULO     PIC X(26) VALUE                              
008500       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                      
008600*----------------------------------------------------                     
008700  01  FILLER PIC X(48) VALUE                                              
008800       '--------------GRUPO LACTOSE/LEITE--------------'.                 
008900*----------------------------------------------------                     
009000  77  WRK-POS-LACTOSE        PIC S9(04) COMP VALUE ZERO.                  
009100  77  WRK-POS-MOLOCHN        PIC S9(04) COMP VALUE ZERO.                  
009200  01  WRK-PALAVRA-LACTOSE    PIC X(07) VALUE 'LAKTOZA'.                   
009300  01  WRK-PREFIXO-MOLOCHN    PIC X(07) VALUE 'MOLOCHN'.                   
009400*----------------------------------------------------                     
009500  01  FILLER PIC X(48) VALUE                                              
009600       '--------------GRUPO GLUTEN/TRIGO----------------'.                
009700*----------------------------------------------------                     
009800  77  WRK-POS-GLUTEN         PIC S9(04) COMP VALUE ZERO.                  
009900  77  WRK-POS-PSHENITS       PIC S9(04) COMP VALUE ZERO.                  
010000  01  WRK-PALAVRA-GLUTEN     PIC X(06) VALUE 'GLUTEN'.                    
010100  01  WRK-PREFIXO-PSHENITS   PIC X(08) VALUE 'PSHENITS'.                  
010200*----------------------------------------------------                     
010300  01  FILLER PIC X(48) VALUE                                              
010400       '--------------GRUPO OVO/NOZ/AMENDOIM/SOJA------'.                 
010500*----------------------------------------------------                     
010600  77  WRK-POS-YAY            PIC S9(04) COMP VALUE ZERO.                  
010700  77  WRK-POS-YAITS          PIC S9(04) COMP VALUE ZERO.                  
010800  77  WRK-POS-OREH           PIC S9(04) COMP VALUE ZERO.                  
010900  77  WRK-POS-ARAHIS         PIC S9(04) COMP VALUE ZERO.                  
011000  77  WRK-POS-SOE            PIC S9(04) COMP VALUE ZERO.                  
011100  77  WRK-POS-SOYA           PIC S9(04) COMP VALUE ZERO.                  
011200  01  WRK-PREFIXO-YAY        PIC X(03) VALUE 'YAY'.                       
011300  01  WRK-PREFIXO-YAITS      PIC X(05) VALUE 'YAITS'.                     
011400  01  WRK-PREFIXO-OREH       PIC X(04) VALUE 'OREH'.                      
011500  01  WRK-PALAVRA-ARAHIS     PIC X(06) VALUE 'ARAHIS'.                    
011600  01  WRK-PREFIXO-SOE        PIC X(03) VALUE 'SOE'.                       
011700  01  WRK-PREFIXO-SOYA       PIC X(04) VALUE 'SOYA'.                      
011800*----------------------------------------------------                     
011900  LINKAGE                                   SECTION.                      
012000*----------------------------------------------------                     
012100  01  LK-TAG-INSUMO          PIC X(60).                                   
012200  01  LK-TAG-INSUMO-R REDEFINES LK-TAG-INSUMO.                            
012300      05  LK-TAG-INSUMO-INIC     PIC X(10).                               
012400      05  LK-TAG-INSUMO-RESTO    PIC X(50).                               
012500  01  LK-ALERGENO-FLAGS      PIC X(06).                                   
012600  01  LK-FLAG REDEFINES LK-ALERGENO-FLAGS                                 
012700               OCCURS 6 TIMES PIC X(01).                                  
012800  01  LK-GRUPO-FLAGS REDEFINES LK-ALERGENO-FLAGS.                         
012900      05  LK-GRUPO-A             PIC X(03).                               
013000      05  LK-GRUPO-B             PIC X(03).                               
013100                                                                          
013200*====================================================                     
013300*  PROCEDURE                                 DIVISION.                    
013400*====================================================                     
013500  PROCEDURE                                 DIVISION                      
013600            USING LK-TAG-INSUMO LK-ALERGENO-FLAGS.                        
013700*----------------------------------------------------                     
013800  0000-PRINCIPAL                             SECTION.                     
013900*----------------------------------------------------                     
014000      MOVE SPACES          TO LK-ALERGENO-FLAGS.                          
014100      MOVE 'N' TO LK-FLAG(1) LK-FLAG(2) LK-FLAG(3)                        
014200                  LK-FLAG(4) LK-FLAG(5) LK-FLAG(6).                       
014300      MOVE LK-TAG-INSUMO  TO WRK-TAG-MAIUSCULA.                           
014400      INSPECT WRK-TAG-MAIUSCULA                                           
014500          CONVERTING WRK-ALFA-MINUSCULO TO WRK-ALFA-MAIUSCULO.            
014600      IF WRK-TAG-MAIUSCULA IS NOT CLASSE-TAG-IMPRIMIVEL                   
014700         DISPLAY 'NVRALLG - TAG COM CARACTER FORA DO '                    
014800                 'PADRAO: ' LK-TAG-INSUMO-INIC                            
014900      END-IF.                                                             
015000      PERFORM 1000-VERIFICAR-MARCADOR.                                    
015100      IF MARCADOR-PRESENTE                                                
015200         PERFORM 2000-VERIFICAR-LACTOSE                                   
015300         PERFORM 2100-VERIFICAR-GLUTEN                                    
015400         PERFORM 2200-VERIFICAR-OVO                                       
015500         PERFORM 2300-VERIFICAR-NOZ                                       
015600         PERFORM 2400-VERIFICAR-AMENDOIM                                  
015700         PERFORM 2500-VERIFICAR-SOJA                                      
015800      END-IF.                                                             
015900      DISPLAY 'NVRALLG - GRUPO A(1-3): ' LK-GRUPO-A                       
016000              ' GRUPO B(4-6): ' LK-GRUPO-B.                               
016100      GOBACK.                                                             
016200*----------------------------------------------------                     
016300  0000-99-FIM.                                  EXIT.                     
016400*----------------------------------------------------                     
016500                                                                          
016600*----------------------------------------------------                     
016700  1000-VERIFICAR-MARCADOR                    SECTION.                     
016800*----------------------------------------------------                     
016900      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
017000              WRK-POS-MARCADOR FOR ALL WRK-MARCADOR.                      
017100      IF MARCADOR-AUSENTE                                                 
017200         DISPLAY 'NVRALLG - SEM MARCADOR NA TAG: '                        
017300                 LK-TAG-INSUMO-INIC                                       
017400      END-IF.                                                             
017500*----------------------------------------------------                     
017600  1000-99-FIM.                                  EXIT.                     
017700*----------------------------------------------------                     
017800                                                                          
017900*----------------------------------------------------                     
018000  2000-VERIFICAR-LACTOSE                     SECTION.                     
018100*----------------------------------------------------                     
018200      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
018300              WRK-POS-LACTOSE FOR ALL 'LAKTOZA'.                          
018400      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
018500              WRK-POS-MOLOCHN FOR ALL 'MOLOCHN'.                          
018600      IF WRK-POS-LACTOSE GREATER ZERO OR                                  
018700         WRK-POS-MOLOCHN GREATER ZERO                                     
018800         MOVE 'S' TO LK-FLAG(1)                                           
018900      END-IF.                                                             
019000*----------------------------------------------------                     
019100  2000-99-FIM.                                  EXIT.                     
019200*----------------------------------------------------                     
019300                                                                          
019400*----------------------------------------------------                     
019500  2100-VERIFICAR-GLUTEN                      SECTION.                     
019600*----------------------------------------------------                     
019700      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
019800              WRK-POS-GLUTEN FOR ALL 'GLUTEN'.                            
019900      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
020000              WRK-POS-PSHENITS FOR ALL 'PSHENITS'.                        
020100      IF WRK-POS-GLUTEN GREATER ZERO OR                                   
020200         WRK-POS-PSHENITS GREATER ZERO                                    
020300         MOVE 'S' TO LK-FLAG(2)                                           
020400      END-IF.                                                             
020500*----------------------------------------------------                     
020600  2100-99-FIM.                                  EXIT.                     
020700*----------------------------------------------------                     
020800                                                                          
020900*----------------------------------------------------                     
021000  2200-VERIFICAR-OVO                         SECTION.                     
021100*----------------------------------------------------                     
021200      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
021300              WRK-POS-YAY FOR ALL 'YAY'.                                  
021400      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
021500              WRK-POS-YAITS FOR ALL 'YAITS'.                              
021600      IF WRK-POS-YAY GREATER ZERO OR                                      
021700         WRK-POS-YAITS GREATER ZERO                                       
021800         MOVE 'S' TO LK-FLAG(3)                                           
021900      END-IF.                                                             
022000*----------------------------------------------------                     
022100  2200-99-FIM.                                  EXIT.                     
022200*----------------------------------------------------                     
022300                                                                          
022400*----------------------------------------------------                     
022500  2300-VERIFICAR-NOZ                         SECTION.                     
022600*----------------------------------------------------                     
022700      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
022800              WRK-POS-OREH FOR ALL 'OREH'.                                
022900      IF WRK-POS-OREH GREATER ZERO                                        
023000         MOVE 'S' TO LK-FLAG(4)                                           
023100      END-IF.                                                             
023200*----------------------------------------------------                     
023300  2300-99-FIM.                                  EXIT.                     
023400*----------------------------------------------------                     
023500                                                                          
023600*----------------------------------------------------                     
023700*  CHAMADO 3920 - AMENDOIM NAO PODE DISPARAR O GRUPO                      
023800*  DE NOZ (2300) NEM VICE-VERSA; GRUPOS INDEPENDENTES.                    
023900*----------------------------------------------------                     
024000  2400-VERIFICAR-AMENDOIM                    SECTION.                     
024100*----------------------------------------------------                     
024200      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
024300              WRK-POS-ARAHIS FOR ALL 'ARAHIS'.                            
024400      IF WRK-POS-ARAHIS GREATER ZERO                                      
024500         MOVE 'S' TO LK-FLAG(5)                                           
024600      END-IF.                                                             
024700*----------------------------------------------------                     
024800  2400-99-FIM.                                  EXIT.                     
024900*----------------------------------------------------                     
025000                                                                          
025100*----------------------------------------------------                     
025200  2500-VERIFICAR-SOJA                        SECTION.                     
025300*----------------------------------------------------                     
025400      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
025500              WRK-POS-SOE FOR ALL 'SOE'.                                  
025600      INSPECT WRK-TAG-MAIUSCULA TALLYING                                  
025700              WRK-POS-SOYA FOR ALL 'SOYA'.                                
025800      IF WRK-POS-SOE GREATER ZERO OR                                      
025900         WRK-POS-SOYA GREATER ZERO                                        
026000         MOVE 'S' TO LK-FLAG(6)                                           
026100      END-IF.                                                             
026200*----------------------------------------------------                     
026300  2500-99-FIM.                                  EXIT.                     
026400*----------------------------------------------------                     

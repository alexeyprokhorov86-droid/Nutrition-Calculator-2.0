000100*====================================================                     
000200  IDENTIFICATION                            DIVISION.                     
000300*====================================================                     
000400  PROGRAM-ID. NVM2201.                                                    
000500  AUTHOR.     C. MENDES.                                                  
000600  INSTALLATION. CONFEITARIA BOM SABOR - CPD.                              
000700  DATE-WRITTEN. 14/03/87.                                                 
000800  DATE-COMPILED.                                                          
000900  SECURITY.   USO INTERNO - CONFEITARIA BOM SABOR.                        
001000*===================================================*                     
001100*  AUTOR   : C. MENDES                              *                     
001200*  EMPRESA : CONFEITARIA BOM SABOR                  *                     
001300*  OBJETIVO: MANUTENCAO DO CADASTRO MESTRE DE       *                     
001400*            INSUMOS (INGFILE). CARREGA O CADASTRO  *                     
001500*            ATUAL EM TABELA, LE OS PEDIDOS DE NOVO *                     
001600*            INSUMO (NEWINGS), VALIDA CADA UM E,    *                     
001700*            SE ACEITO, GRAVA NOVAMENTE O INGFILE   *                     
001800*            JA COM O INSUMO INCLUIDO.              *                     
001900*---------------------------------------------------*                     
002000*  ARQUIVOS:                                        *                     
002100*  DDNAME             I/O           INCLUDE/BOOK    *                     
002200*  INGFILE             I/O           #NVMEST        *                     
002300*  NEWINGS             I             #NVMEST        *                     
002400*===================================================*                     
002500                                                                          
002600*---------------------------------------------------*                     
002700*  HISTORICO DE ALTERACOES                          *                     
002800*  14/03/87 C.MENDES   CRIACAO DO PROGRAMA.         *                     
002900*  02/07/88 C.MENDES   INCLUSAO DA FAIXA DE CUSTO   *                     
003000*           MINIMO (CUSTO NAO PODE SER NEGATIVO).   *                     
003100*  09/11/91 C.MENDES   INCLUSAO DA VALIDACAO DE     *                     
003200*           FIBRA, LACTOSE E GLUTEN NA FAIXA 0-100. *                     
003300*  17/05/94 A.PEREIRA  CHAMADO 1026 - NOME E TAG    *                     
003400*           GRAVADOS SEM BRANCOS NAS PONTAS.        *                     
003500*  22/01/99 A.PEREIRA  REVISAO GERAL PARA VIRADA DO *                     
003600*           ANO 2000 - PROGRAMA NAO USA DATA, SEM   *                     
003700*           IMPACTO. REGISTRO DE REVISAO.           *                     
003800*  05/06/03 R.SOUZA    CHAMADO 4471 - TAG AMPLIADA  *                     
003900*           PARA 60 POSICOES, LIMITE DA TABELA      *                     
004000*           AMPLIADO PARA 500 INSUMOS.              *                     
004100*  11/02/08 R.SOUZA    CHAMADO 5510 - REJEITAR      *                     
004200*           INSUMO DUPLICADO (MESMO NOME) SEM       *                     
004300*           INTERROMPER O PROCESSAMENTO DOS DEMAIS. *                     
004400*  19/02/15 M.ALVES    CHAMADO 6733 - NOME DO       *                     
004500*           INSUMO RESTRITO A LETRAS SEM ACENTO,    *                     
004600*           DIGITOS E BRANCO (CONJUNTO DE CARACTER  *                     
004700*           DO TERMINAL DE CADASTRO, CLASSE         *                     
004800*           CLASSE-NOME-VALIDO); RETIRADA A FAIXA   *                     
004900*           UPSI/C01 QUE NAO SE APLICA A ESTE       *                     
005000*           PROGRAMA (NAO HA IMPRESSAO DE RELATORIO)*                     
005100*  10/03/15 M.ALVES    CHAMADO 6899 - INCLUIDOS OS   *                    
005200*           NIVEIS 88 PEDIDO-ACEITO/PEDIDO-REJEITADO*                     
005300*           E NOME-DUPLICADO, NO LUGAR DOS COMPARA-  *                    
005400*           TIVOS LITERAIS 'S'/'N'.                  *                    
005500*===================================================*                     
005600                                                                          
005700*====================================================                     
005800*  ENVIRONMENT                               DIVISION.                    
005900*====================================================                     
006000  ENVIRONMENT                               DIVISION.                     
006100  CONFIGURATION                             SECTION.                      
006200  SPECIAL-NAMES.                                                          
006300      CLASS CLASSE-NOME-VALIDO IS 'A' THRU 'Z'                            
006400                                  'a' THRU 'z'                            
006500                                  '0' THRU '9'                            
006600                                  SPACE.                                  
006700                                                                          
006800  INPUT-OUTPUT                              SECTION.                      
006900  FILE-CONTROL.                                                           
007000      SELECT INGFILE ASSIGN TO INGFILE                                    
007100          ORGANIZATION IS LINE SEQUENTIAL                                 
007200          FILE STATUS IS WRK-FS-INGFILE.                                  
007300                                                                          
007400      SELECT NEWINGS ASSIGN TO NEWINGS                                    
007500          ORGANIZATION IS LINE SEQUENTIAL                                 
007600          FILE STATUS IS WRK-FS-NEWINGS.                                  
007700                                                                          
007800*====================================================                     
007900*  DATA                                      DIVISION.                    
008000*====================================================                     
008100  DATA                                      DIVISION.                     
008200*----------------------------------------------------                     
008300  FILE                                      SECTION.                      
008400*----------------------------------------------------                     
008500  FD  INGFILE                                                             
008600      RECORDING MODE IS F                                                 
008700      LABEL RECORD IS STANDARD                                            
008800      BLOCK CONTAINS 0 RECORDS.                                           
008900  01  FD-INGFILE                 PIC X(154).                              
009000                                                                          
009100  FD  NEWINGS                                                             
009200      RECORDING MODE IS F                                                 
009300      LABEL RECORD IS STANDARD                                            
009400      BLOCK CONTAINS 0 RECORDS.                                           
009500  01  FD-NEWINGS                 PIC X(154).                              
009600*----------------------------------------------------                     
009700  WORKING-STORAGE                           SECTION.                      
009800*----------------------------------------------------                     
009900      COPY '#NVMEST'.                                                     
010000*----------------------------------------------------                     
010100  01  FILLER PIC X(48) VALUE                                              
010200       '--------------TABELA DO CADASTRO MESTRE------'.                   
010300*----------------------------------------------------                     
010400  01  NVM-TABELA-MESTRE.                                                  
010500      05  NVM-QTD-MESTRE          PIC S9(04) COMP VALUE ZERO.             
010600      05  NVM-ITEM-MESTRE OCCURS 1 TO 0500 TIMES                          
010700              DEPENDING ON NVM-QTD-MESTRE                                 
010800              INDEXED BY NVM-IDX-MESTRE.                                  
010900          10  NVT-NOME            PIC X(30).                              
011000          10  NVT-PROTEINA        PIC 9(03)V99.                           
011100          10  NVT-GORDURA         PIC 9(03)V99.                           
011200          10  NVT-CARBOIDRATO     PIC 9(03)V99.                           
011300          10  NVT-CALORIAS        PIC 9(04)V9.                            
011400          10  NVT-FIBRA           PIC 9(03)V99.                           
011500          10  NVT-LACTOSE         PIC 9(03)V99.                           
011600          10  NVT-GLUTEN          PIC 9(03)V99.                           
011700          10  NVT-CUSTO-KG        PIC 9(05)V99.                           
011800          10  NVT-TAG             PIC X(60).                              
011900*----------------------------------------------------                     
012000  01  FILLER PIC X(48) VALUE                                              
012100       '--------------AREA DO PEDIDO LIDO------------'.                   
012200*----------------------------------------------------                     
012300  01  WRK-PEDIDO-NOVO.                                                    
012400      05  WRK-PED-NOME            PIC X(30).                              
012500      05  WRK-PED-NOME-R REDEFINES WRK-PED-NOME.                          
012600          10  WRK-PED-NOME-CAR    PIC X(01) OCCURS 30 TIMES.              
012700      05  WRK-PED-NUTRI-GRUPO.                                            
012800          10  WRK-PED-PROTEINA        PIC 9(03)V99.                       
012900          10  WRK-PED-GORDURA         PIC 9(03)V99.                       
013000          10  WRK-PED-CARBOIDRATO     PIC 9(03)V99.                       
013100          10  WRK-PED-CALORIAS        PIC 9(04)V9.                        
013200      05  WRK-PED-NUTRI-NUM REDEFINES WRK-PED-NUTRI-GRUPO                 
013300                                      PIC 9(20).                          
013400      05  WRK-PED-FIBRA           PIC 9(03)V99.                           
013500      05  WRK-PED-LACTOSE         PIC 9(03)V99.                           
013600      05  WRK-PED-GLUTEN          PIC 9(03)V99.                           
013700      05  WRK-PED-CUSTO-KG        PIC 9(05)V99.                           
013800      05  WRK-PED-CUSTO-KG-R REDEFINES WRK-PED-CUSTO-KG.                  
013900          10  WRK-PED-CUSTO-REAIS    PIC 9(05).                           
014000          10  WRK-PED-CUSTO-CENTAVOS PIC 9(02).                           
014100      05  WRK-PED-TAG             PIC X(60).                              
014200      05  FILLER                  PIC X(22).                              
014300*----------------------------------------------------                     
014400  01  FILLER PIC X(48) VALUE                                              
014500       '--------------INDICADORES DE VALIDACAO-------'.                   
014600*----------------------------------------------------                     
014700  77  WRK-IND-NOME-OK         PIC X(01) VALUE 'S'.                        
014800  77  WRK-IND-FAIXA-OK        PIC X(01) VALUE 'S'.                        
014900  77  WRK-IND-NUTRIENTE-OK    PIC X(01) VALUE 'S'.                        
015000  77  WRK-IND-DUPLICADO       PIC X(01) VALUE 'N'.                        
015100      88  NOME-DUPLICADO          VALUE 'S'.                              
015200  77  WRK-IND-ACEITO          PIC X(01) VALUE 'S'.                        
015300      88  PEDIDO-ACEITO            VALUE 'S'.                             
015400      88  PEDIDO-REJEITADO         VALUE 'N'.                             
015500  77  WRK-IND-CARACTER-OK     PIC X(01) VALUE 'S'.                        
015600  77  WRK-IDX-CARACTER        PIC S9(02) COMP VALUE ZERO.                 
015700  01  WRK-MOTIVO-REJEICAO     PIC X(40) VALUE SPACES.                     
015800*----------------------------------------------------                     
015900  01  FILLER PIC X(48) VALUE                                              
016000       '--------------VARIAVEIS PARA ACUMULAR--------'.                   
016100*----------------------------------------------------                     
016200  77  WRK-LIDOS-MESTRE        PIC S9(04) COMP VALUE ZERO.                 
016300  77  WRK-LIDOS-PEDIDO        PIC S9(04) COMP VALUE ZERO.                 
016400  77  WRK-ACEITOS             PIC S9(04) COMP VALUE ZERO.                 
016500  77  WRK-REJEITADOS          PIC S9(04) COMP VALUE ZERO.                 
016600*----------------------------------------------------                     
016700*  CHAMADO 1026 - RETIRADA DE BRANCOS NAS PONTAS DO                       
016800*  NOME E DA TAG, POR REFERENCE MODIFICATION (SEM USO                     
016900*  DE FUNCAO INTRINSECA).                                                 
017000*----------------------------------------------------                     
017100  77  WRK-TRIM-INIC           PIC S9(02) COMP VALUE ZERO.                 
017200  77  WRK-TRIM-FIM            PIC S9(02) COMP VALUE ZERO.                 
017300  77  WRK-TRIM-POS            PIC S9(02) COMP VALUE ZERO.                 
017400  77  WRK-TRIM-TAM            PIC S9(02) COMP VALUE ZERO.                 
017500  01  WRK-TRIM-CAMPO          PIC X(60) VALUE SPACES.                     
017600  01  WRK-TRIM-RESULTADO      PIC X(60) VALUE SPACES.                     
017700*----------------------------------------------------                     
017800  01  FILLER PIC X(48) VALUE                                              
017900       '--------------VARIAVEIS PARA FILE STATUS-----'.                   
018000*----------------------------------------------------                     
018100  77  WRK-FS-INGFILE          PIC 9(02).                                  
018200  77  WRK-FS-NEWINGS          PIC 9(02).                                  
018300*----------------------------------------------------                     
018400  01  FILLER PIC X(48) VALUE                                              
018500       '--------------VARIAVEIS PARA MENSAGEM--------'.                   
018600*----------------------------------------------------                     
018700  77  WRK-PROGRAMA            PIC X(08) VALUE 'NVM2201'.                  
018800  77  WRK-SECAO               PIC X(04) VALUE SPACES.                     
018900  01  WRK-MENSAGEM            PIC X(40) VALUE SPACES.                     
019000  77  WRK-STATUS              PIC X(02) VALUE SPACES.                     
019100  01  WRK-DADOS.                                                          
019200      05  WRK-DADOS-PROGRAMA  PIC X(08).                                  
019300      05  WRK-DADOS-SECAO     PIC X(04).                                  
019400      05  WRK-DADOS-MENSAGEM  PIC X(40).                                  
019500      05  WRK-DADOS-STATUS    PIC X(02).                                  
019600      05  FILLER              PIC X(26).                                  
019700                                                                          
019800*====================================================                     
019900*  PROCEDURE                                 DIVISION.                    
020000*====================================================                     
020100  PROCEDURE                                 DIVISION.                     
020200*----------------------------------------------------                     
020300  0000-PRINCIPAL                             SECTION.                     
020400*----------------------------------------------------                     
020500      PERFORM 1000-INICIALIZAR.                                           
020600      PERFORM 2000-CARREGAR-MESTRE                                        
020700              UNTIL WRK-FS-INGFILE EQUAL 10.                              
020800      PERFORM 3000-PROCESSAR-PEDIDOS                                      
020900              UNTIL WRK-FS-NEWINGS EQUAL 10.                              
021000      PERFORM 4000-FINALIZAR.                                             
021100      STOP RUN.                                                           
021200*----------------------------------------------------                     
021300  0000-99-FIM.                                  EXIT.                     
021400*----------------------------------------------------                     
021500                                                                          
021600*----------------------------------------------------                     
021700  1000-INICIALIZAR                           SECTION.                     
021800*----------------------------------------------------                     
021900      INITIALIZE NVM-TABELA-MESTRE.                                       
022000      OPEN INPUT INGFILE                                                  
022100           INPUT NEWINGS.                                                 
022200      PERFORM 1100-TESTASTATUS-INGFILE.                                   
022300      PERFORM 1200-TESTASTATUS-NEWINGS.                                   
022400      READ INGFILE INTO NVM-REG-MESTRE                                    
022500          AT END MOVE 10 TO WRK-FS-INGFILE                                
022600      END-READ.                                                           
022700*----------------------------------------------------                     
022800  1000-99-FIM.                                  EXIT.                     
022900*----------------------------------------------------                     
023000                                                                          
023100*----------------------------------------------------                     
023200  1100-TESTASTATUS-INGFILE                   SECTION.                     
023300*----------------------------------------------------                     
023400      IF WRK-FS-INGFILE NOT EQUAL ZERO                                    
023500         MOVE 'NVM2201'             TO WRK-PROGRAMA                       
023600         MOVE '1100'                TO WRK-SECAO                          
023700         MOVE 'ERRO NO OPEN INGFILE' TO WRK-MENSAGEM                      
023800         MOVE WRK-FS-INGFILE        TO WRK-STATUS                         
023900         PERFORM 9000-ERRO                                                
024000      END-IF.                                                             
024100*----------------------------------------------------                     
024200  1100-99-FIM.                                  EXIT.                     
024300*----------------------------------------------------                     
024400                                                                          
024500*----------------------------------------------------                     
024600  1200-TESTASTATUS-NEWINGS                   SECTION.                     
024700*----------------------------------------------------                     
024800      IF WRK-FS-NEWINGS NOT EQUAL ZERO                                    
024900         MOVE 'NVM2201'             TO WRK-PROGRAMA                       
025000         MOVE '1200'                TO WRK-SECAO                          
025100         MOVE 'ERRO NO OPEN NEWINGS' TO WRK-MENSAGEM                      
025200         MOVE WRK-FS-NEWINGS        TO WRK-STATUS                         
025300         PERFORM 9000-ERRO                                                
025400      END-IF.                                                             
025500*----------------------------------------------------                     
025600  1200-99-FIM.                                  EXIT.                     
025700*----------------------------------------------------                     
025800                                                                          
025900*----------------------------------------------------                     
026000  2000-CARREGAR-MESTRE                       SECTION.                     
026100*----------------------------------------------------                     
026200      ADD 1 TO WRK-LIDOS-MESTRE.                                          
026300      ADD 1 TO NVM-QTD-MESTRE.                                            
026400      SET NVM-IDX-MESTRE TO NVM-QTD-MESTRE.                               
026500      MOVE NVM-NOME        TO NVT-NOME (NVM-IDX-MESTRE).                  
026600      MOVE NVM-PROTEINA    TO NVT-PROTEINA (NVM-IDX-MESTRE).              
026700      MOVE NVM-GORDURA     TO NVT-GORDURA (NVM-IDX-MESTRE).               
026800      MOVE NVM-CARBOIDRATO TO NVT-CARBOIDRATO (NVM-IDX-MESTRE).           
026900      MOVE NVM-CALORIAS    TO NVT-CALORIAS (NVM-IDX-MESTRE).              
027000      MOVE NVM-FIBRA       TO NVT-FIBRA (NVM-IDX-MESTRE).                 
027100      MOVE NVM-LACTOSE     TO NVT-LACTOSE (NVM-IDX-MESTRE).               
027200      MOVE NVM-GLUTEN      TO NVT-GLUTEN (NVM-IDX-MESTRE).                
027300      MOVE NVM-CUSTO-KG    TO NVT-CUSTO-KG (NVM-IDX-MESTRE).              
027400      MOVE NVM-TAG         TO NVT-TAG (NVM-IDX-MESTRE).                   
027500      READ INGFILE INTO NVM-REG-MESTRE                                    
027600          AT END MOVE 10 TO WRK-FS-INGFILE                                
027700      END-READ.                                                           
027800*----------------------------------------------------                     
027900  2000-99-FIM.                                  EXIT.                     
028000*----------------------------------------------------                     
028100                                                                          
028200*----------------------------------------------------                     
028300  3000-PROCESSAR-PEDIDOS                     SECTION.                     
028400*----------------------------------------------------                     
028500      READ NEWINGS INTO WRK-PEDIDO-NOVO                                   
028600          AT END MOVE 10 TO WRK-FS-NEWINGS                                
028700      END-READ.                                                           
028800      IF WRK-FS-NEWINGS NOT EQUAL 10                                      
028900         ADD 1 TO WRK-LIDOS-PEDIDO                                        
029000         PERFORM 3100-VALIDAR-PEDIDO                                      
029100         IF PEDIDO-ACEITO                                                 
029200            PERFORM 3200-INCLUIR-MESTRE                                   
029300            ADD 1 TO WRK-ACEITOS                                          
029400         ELSE                                                             
029500            PERFORM 3300-REJEITAR-PEDIDO                                  
029600            ADD 1 TO WRK-REJEITADOS                                       
029700         END-IF                                                           
029800      END-IF.                                                             
029900*----------------------------------------------------                     
030000  3000-99-FIM.                                  EXIT.                     
030100*----------------------------------------------------                     
030200                                                                          
030300*----------------------------------------------------                     
030400*  REGRAS DE VALIDACAO DE UM NOVO INSUMO (FORM WEB                        
030500*  SUBSTITUIDO, EM LOTE, PELO ARQUIVO NEWINGS).                           
030600*----------------------------------------------------                     
030700  3100-VALIDAR-PEDIDO                        SECTION.                     
030800*----------------------------------------------------                     
030900      MOVE 'S' TO WRK-IND-ACEITO.                                         
031000      MOVE SPACES TO WRK-MOTIVO-REJEICAO.                                 
031100      MOVE SPACES TO WRK-TRIM-CAMPO.                                      
031200      MOVE WRK-PED-NOME TO WRK-TRIM-CAMPO.                                
031300      PERFORM 3101-TRIMAR-CAMPO.                                          
031400      MOVE WRK-TRIM-RESULTADO(1:30) TO WRK-PED-NOME.                      
031500      MOVE SPACES TO WRK-TRIM-CAMPO.                                      
031600      MOVE WRK-PED-TAG TO WRK-TRIM-CAMPO.                                 
031700      PERFORM 3101-TRIMAR-CAMPO.                                          
031800      MOVE WRK-TRIM-RESULTADO TO WRK-PED-TAG.                             
031900      IF WRK-PED-NOME EQUAL SPACES                                        
032000         MOVE 'N' TO WRK-IND-ACEITO                                       
032100         MOVE 'NOME DO INSUMO EM BRANCO' TO WRK-MOTIVO-REJEICAO           
032200      END-IF.                                                             
032300      IF PEDIDO-ACEITO                                                    
032400         PERFORM 3105-VALIDAR-CARACTERES                                  
032500         IF WRK-IND-CARACTER-OK EQUAL 'N'                                 
032600            MOVE 'N' TO WRK-IND-ACEITO                                    
032700            MOVE 'NOME DO INSUMO COM CARACTER INVALIDO'                   
032800                 TO WRK-MOTIVO-REJEICAO                                   
032900         END-IF                                                           
033000      END-IF.                                                             
033100      IF PEDIDO-ACEITO                                                    
033200         IF WRK-PED-NUTRI-NUM EQUAL ZERO                                  
033300            MOVE 'N' TO WRK-IND-ACEITO                                    
033400            MOVE 'NENHUM VALOR NUTRICIONAL INFORMADO'                     
033500                 TO WRK-MOTIVO-REJEICAO                                   
033600         END-IF                                                           
033700      END-IF.                                                             
033800      IF PEDIDO-ACEITO                                                    
033900         IF WRK-PED-PROTEINA     GREATER 100.00 OR                        
034000            WRK-PED-GORDURA      GREATER 100.00 OR                        
034100            WRK-PED-CARBOIDRATO  GREATER 100.00 OR                        
034200            WRK-PED-FIBRA        GREATER 100.00 OR                        
034300            WRK-PED-LACTOSE      GREATER 100.00 OR                        
034400            WRK-PED-GLUTEN       GREATER 100.00 OR                        
034500            WRK-PED-CALORIAS     GREATER 900.0                            
034600            MOVE 'N' TO WRK-IND-ACEITO                                    
034700            MOVE 'VALOR FORA DA FAIXA PERMITIDA'                          
034800                 TO WRK-MOTIVO-REJEICAO                                   
034900         END-IF                                                           
035000      END-IF.                                                             
035100      IF PEDIDO-ACEITO                                                    
035200         PERFORM 3150-VERIFICAR-DUPLICADO                                 
035300         IF NOME-DUPLICADO                                                
035400            MOVE 'N' TO WRK-IND-ACEITO                                    
035500            MOVE 'INSUMO JA CADASTRADO' TO WRK-MOTIVO-REJEICAO            
035600         END-IF                                                           
035700      END-IF.                                                             
035800*----------------------------------------------------                     
035900  3100-99-FIM.                                  EXIT.                     
036000*----------------------------------------------------                     
036100                                                                          
036200*----------------------------------------------------                     
036300*  CHAMADO 6733 - O NOME DO INSUMO VEM DO TERMINAL DE                     
036400*  CADASTRO DO BALCAO, QUE NAO GARANTE ACENTUACAO;                        
036500*  REJEITA CARACTER FORA DE A-Z, a-z, 0-9 E BRANCO                        
036600*  (CLASSE CLASSE-NOME-VALIDO, EM SPECIAL-NAMES).                         
036700*----------------------------------------------------                     
036800  3105-VALIDAR-CARACTERES                    SECTION.                     
036900*----------------------------------------------------                     
037000      MOVE 'S' TO WRK-IND-CARACTER-OK.                                    
037100      PERFORM 3106-TESTAR-CARACTER                                        
037200         VARYING WRK-IDX-CARACTER FROM 1 BY 1                             
037300         UNTIL WRK-IDX-CARACTER GREATER 30.                               
037400*----------------------------------------------------                     
037500  3105-99-FIM.                                  EXIT.                     
037600*----------------------------------------------------                     
037700                                                                          
037800*----------------------------------------------------                     
037900  3106-TESTAR-CARACTER                       SECTION.                     
038000*----------------------------------------------------                     
038100      IF WRK-PED-NOME-CAR (WRK-IDX-CARACTER)                              
038200              IS NOT CLASSE-NOME-VALIDO                                   
038300         MOVE 'N' TO WRK-IND-CARACTER-OK                                  
038400      END-IF.                                                             
038500*----------------------------------------------------                     
038600  3106-99-FIM.                                  EXIT.                     
038700*----------------------------------------------------                     
038800                                                                          
038900*----------------------------------------------------                     
039000  3150-VERIFICAR-DUPLICADO                   SECTION.                     
039100*----------------------------------------------------                     
039200      MOVE 'N' TO WRK-IND-DUPLICADO.                                      
039300      IF NVM-QTD-MESTRE GREATER ZERO                                      
039400         PERFORM 3160-COMPARAR-NOME                                       
039500            VARYING NVM-IDX-MESTRE FROM 1 BY 1                            
039600            UNTIL NVM-IDX-MESTRE GREATER NVM-QTD-MESTRE                   
039700      END-IF.                                                             
039800*----------------------------------------------------                     
039900  3150-99-FIM.                                  EXIT.                     
040000*----------------------------------------------------                     
040100                                                                          
040200*----------------------------------------------------                     
040300  3160-COMPARAR-NOME                         SECTION.                     
040400*----------------------------------------------------                     
040500      IF NVT-NOME (NVM-IDX-MESTRE) EQUAL WRK-PED-NOME                     
040600         MOVE 'S' TO WRK-IND-DUPLICADO                                    
040700      END-IF.                                                             
040800*----------------------------------------------------                     
040900  3160-99-FIM.                                  EXIT.                     
041000*----------------------------------------------------                     
041100                                                                          
041200*----------------------------------------------------                     
041300*  CHAMADO 1026 - RETIRA BRANCOS DAS PONTAS DE                            
041400*  WRK-TRIM-CAMPO (60 POS), DEVOLVE EM                                    
041500*  WRK-TRIM-RESULTADO, POR REFERENCE MODIFICATION.                        
041600*----------------------------------------------------                     
041700  3101-TRIMAR-CAMPO                          SECTION.                     
041800*----------------------------------------------------                     
041900      MOVE SPACES TO WRK-TRIM-RESULTADO.                                  
042000      MOVE ZERO   TO WRK-TRIM-INIC WRK-TRIM-FIM.                          
042100      PERFORM 3102-LOCALIZAR-INICIO                                       
042200         VARYING WRK-TRIM-POS FROM 1 BY 1                                 
042300         UNTIL WRK-TRIM-POS GREATER 60 OR                                 
042400               WRK-TRIM-INIC GREATER ZERO.                                
042500      IF WRK-TRIM-INIC GREATER ZERO                                       
042600         PERFORM 3103-LOCALIZAR-FIM                                       
042700            VARYING WRK-TRIM-POS FROM 60 BY -1                            
042800            UNTIL WRK-TRIM-POS LESS 1 OR                                  
042900                  WRK-TRIM-FIM GREATER ZERO                               
043000         COMPUTE WRK-TRIM-TAM =                                           
043100                 WRK-TRIM-FIM - WRK-TRIM-INIC + 1                         
043200         MOVE WRK-TRIM-CAMPO(WRK-TRIM-INIC:WRK-TRIM-TAM)                  
043300              TO WRK-TRIM-RESULTADO                                       
043400      END-IF.                                                             
043500*----------------------------------------------------                     
043600  3101-99-FIM.                                  EXIT.                     
043700*----------------------------------------------------                     
043800                                                                          
043900*----------------------------------------------------                     
044000  3102-LOCALIZAR-INICIO                      SECTION.                     
044100*----------------------------------------------------                     
044200      IF WRK-TRIM-CAMPO(WRK-TRIM-POS:1) NOT EQUAL SPACE                   
044300         MOVE WRK-TRIM-POS TO WRK-TRIM-INIC                               
044400      END-IF.                                                             
044500*----------------------------------------------------                     
044600  3102-99-FIM.                                  EXIT.                     
044700*----------------------------------------------------                     
044800                                                                          
044900*----------------------------------------------------                     
045000  3103-LOCALIZAR-FIM                         SECTION.                     
045100*----------------------------------------------------                     
045200      IF WRK-TRIM-CAMPO(WRK-TRIM-POS:1) NOT EQUAL SPACE                   
045300         MOVE WRK-TRIM-POS TO WRK-TRIM-FIM                                
045400      END-IF.                                                             
045500*----------------------------------------------------                     
045600  3103-99-FIM.                                  EXIT.                     
045700*----------------------------------------------------                     
045800                                                                          
045900*----------------------------------------------------                     
046000  3200-INCLUIR-MESTRE                        SECTION.                     
046100*----------------------------------------------------                     
046200      ADD 1 TO NVM-QTD-MESTRE.                                            
046300      SET NVM-IDX-MESTRE TO NVM-QTD-MESTRE.                               
046400      MOVE WRK-PED-NOME        TO NVT-NOME (NVM-IDX-MESTRE).              
046500      MOVE WRK-PED-PROTEINA    TO NVT-PROTEINA (NVM-IDX-MESTRE).          
046600      MOVE WRK-PED-GORDURA     TO NVT-GORDURA (NVM-IDX-MESTRE).           
046700      MOVE WRK-PED-CARBOIDRATO                                            
046800           TO NVT-CARBOIDRATO (NVM-IDX-MESTRE).                           
046900      MOVE WRK-PED-CALORIAS    TO NVT-CALORIAS (NVM-IDX-MESTRE).          
047000      MOVE WRK-PED-FIBRA       TO NVT-FIBRA (NVM-IDX-MESTRE).             
047100      MOVE WRK-PED-LACTOSE     TO NVT-LACTOSE (NVM-IDX-MESTRE).           
047200      MOVE WRK-PED-GLUTEN      TO NVT-GLUTEN (NVM-IDX-MESTRE).            
047300      MOVE WRK-PED-CUSTO-KG    TO NVT-CUSTO-KG (NVM-IDX-MESTRE).          
047400      MOVE WRK-PED-TAG         TO NVT-TAG (NVM-IDX-MESTRE).               
047500      DISPLAY 'INSUMO ACEITO......: ' WRK-PED-NOME.                       
047600      DISPLAY '  CUSTO/KG INFORMADO: R$ ' WRK-PED-CUSTO-REAIS             
047700              ',' WRK-PED-CUSTO-CENTAVOS.                                 
047800*----------------------------------------------------                     
047900  3200-99-FIM.                                  EXIT.                     
048000*----------------------------------------------------                     
048100                                                                          
048200*----------------------------------------------------                     
048300  3300-REJEITAR-PEDIDO                       SECTION.                     
048400*----------------------------------------------------                     
048500      DISPLAY 'INSUMO REJEITADO...: ' WRK-PED-NOME.                       
048600      DISPLAY 'MOTIVO.............: ' WRK-MOTIVO-REJEICAO.                
048700*----------------------------------------------------                     
048800  3300-99-FIM.                                  EXIT.                     
048900*----------------------------------------------------                     
049000                                                                          
049100*----------------------------------------------------                     
049200*  CHAMADO 5510 - REGRAVA O INGFILE COMPLETO A PARTIR                     
049300*  DA TABELA (MESTRE ORIGINAL + INSUMOS ACEITOS).                         
049400*----------------------------------------------------                     
049500  4000-FINALIZAR                             SECTION.                     
049600*----------------------------------------------------                     
049700      CLOSE INGFILE NEWINGS.                                              
049800      OPEN OUTPUT INGFILE.                                                
049900      PERFORM 1100-TESTASTATUS-INGFILE.                                   
050000      IF NVM-QTD-MESTRE GREATER ZERO                                      
050100         PERFORM 4100-GRAVAR-ITEM-MESTRE                                  
050200            VARYING NVM-IDX-MESTRE FROM 1 BY 1                            
050300            UNTIL NVM-IDX-MESTRE GREATER NVM-QTD-MESTRE                   
050400      END-IF.                                                             
050500      CLOSE INGFILE.                                                      
050600      DISPLAY ' '.                                                        
050700      DISPLAY 'NVM2201 - MANUTENCAO DO CADASTRO MESTRE'.                  
050800      DISPLAY 'INSUMOS LIDOS DO MESTRE.: ' WRK-LIDOS-MESTRE.              
050900      DISPLAY 'PEDIDOS LIDOS...........: ' WRK-LIDOS-PEDIDO.              
051000      DISPLAY 'PEDIDOS ACEITOS.........: ' WRK-ACEITOS.                   
051100      DISPLAY 'PEDIDOS REJEITADOS......: ' WRK-REJEITADOS.                
051200      DISPLAY 'TOTAL NO MESTRE FINAL...: ' NVM-QTD-MESTRE.                
051300*----------------------------------------------------                     
051400  4000-99-FIM.                                  EXIT.                     
051500*----------------------------------------------------                     
051600                                                                          
051700*----------------------------------------------------                     
051800  4100-GRAVAR-ITEM-MESTRE                    SECTION.                     
051900*----------------------------------------------------                     
052000      MOVE NVT-NOME (NVM-IDX-MESTRE) TO NVM-NOME.                         
052100      MOVE NVT-PROTEINA (NVM-IDX-MESTRE) TO NVM-PROTEINA.                 
052200      MOVE NVT-GORDURA (NVM-IDX-MESTRE) TO NVM-GORDURA.                   
052300      MOVE NVT-CARBOIDRATO (NVM-IDX-MESTRE) TO NVM-CARBOIDRATO.           
052400      MOVE NVT-CALORIAS (NVM-IDX-MESTRE) TO NVM-CALORIAS.                 
052500      MOVE NVT-FIBRA (NVM-IDX-MESTRE) TO NVM-FIBRA.                       
052600      MOVE NVT-LACTOSE (NVM-IDX-MESTRE) TO NVM-LACTOSE.                   
052700      MOVE NVT-GLUTEN (NVM-IDX-MESTRE) TO NVM-GLUTEN.                     
052800      MOVE NVT-CUSTO-KG (NVM-IDX-MESTRE) TO NVM-CUSTO-KG.                 
052900      MOVE NVT-TAG (NVM-IDX-MESTRE) TO NVM-TAG.                           
053000      WRITE FD-INGFILE FROM NVM-REG-MESTRE.                               
053100*----------------------------------------------------                     
053200  4100-99-FIM.                                  EXIT.                     
053300*----------------------------------------------------                     
053400                                                                          
053500*----------------------------------------------------                     
053600  9000-ERRO                                  SECTION.                     
053700*----------------------------------------------------                     
053800      MOVE WRK-PROGRAMA  TO WRK-DADOS-PROGRAMA.                           
053900      MOVE WRK-SECAO     TO WRK-DADOS-SECAO.                              
054000      MOVE WRK-MENSAGEM  TO WRK-DADOS-MENSAGEM.                           
054100      MOVE WRK-STATUS    TO WRK-DADOS-STATUS.                             
054200      DISPLAY WRK-MENSAGEM.                                               
054300      CALL 'GRAVALOG' USING WRK-DADOS.                                    
054400      GOBACK.                                                             
054500*----------------------------------------------------                     
054600  9000-99-FIM.                                  EXIT.                     
054700*----------------------------------------------------                     

000100*====================================================                     
000200  IDENTIFICATION                            DIVISION.                     
000300*====================================================                     
000400  PROGRAM-ID. NVR2205.                                                    
000500  AUTHOR.     C. MENDES.                                                  
000600  INSTALLATION. CONFEITARIA BOM SABOR - CPD.                              
000700  DATE-WRITTEN. 18/03/87.                                                 
000800  DATE-COMPILED.                                                          
000900  SECURITY.   USO INTERNO - CONFEITARIA BOM SABOR.                        
001000*===================================================*                     
001100*  AUTOR   : C. MENDES                              *                     
001200*  EMPRESA : CONFEITARIA BOM SABOR                  *                     
001300*  OBJETIVO: CALCULAR O VALOR NUTRICIONAL E O CUSTO *                     
001400*            DE UMA RECEITA A PARTIR DO CADASTRO    *                     
001500*            MESTRE DE INSUMOS, EMITINDO A FICHA    *                     
001600*            TECNICA (RPTFILE) COM INDICADORES,     *                     
001700*            TABELA DE INSUMOS, DECLARACAO DE       *                     
001800*            COMPOSICAO E ALERGENOS.                *                     
001900*---------------------------------------------------*                     
002000*  ARQUIVOS:                                        *                     
002100*  DDNAME             I/O           INCLUDE/BOOK    *                     
002200*  INGFILE             I            #NVMEST         *                     
002300*  RECIPE              I            ---------       *                     
002400*  RPTFILE             O            ---------       *                     
002500*---------------------------------------------------*                     
002600*  SUB-ROTINAS CHAMADAS: NVRALLG (EXTRACAO DE       *                     
002700*  ALERGENOS A PARTIR DA TAG DO INSUMO).            *                     
002800*===================================================*                     
002900                                                                          
003000*---------------------------------------------------*                     
003100*  HISTORICO DE ALTERACOES                          *                     
003200*  18/03/87 C.MENDES   CRIACAO DO PROGRAMA.         *                     
003300*  09/11/91 C.MENDES   INCLUSAO DE FIBRA, LACTOSE E *                     
003400*           GLUTEN NOS INDICADORES POR 100G.        *                     
003500*  14/02/96 R.SOUZA    INCLUSAO DA SECAO DE         *                     
003600*           ALERGENOS NA FICHA TECNICA, CHAMANDO A  *                     
003700*           NOVA SUB-ROTINA NVRALLG.                *                     
003800*  08/01/99 A.PEREIRA  CHAMADO 3920 - VIDE HISTORICO*                     
003900*           DE NVRALLG (CORRECAO AMENDOIM/NOZ).     *                     
004000*  22/01/99 A.PEREIRA  REVISAO GERAL PARA VIRADA DO *                     
004100*           ANO 2000 - PROGRAMA NAO USA DATA, SEM   *                     
004200*           IMPACTO. REGISTRO DE REVISAO.           *                     
004300*  05/06/03 R.SOUZA    CHAMADO 4471 - TAG AMPLIADA  *                     
004400*           PARA 60 POSICOES; TABELA DE INSUMOS     *                     
004500*           AMPLIADA PARA 500 REGISTROS.            *                     
004600*  19/05/04 R.SOUZA    CHAMADO 4471 - AJUSTE DO     *                     
004700*           LAYOUT DO ARQUIVO RECIPE PARA 40 BYTES, *                     
004800*           CABECALHO E ITEM NA MESMA AREA.         *                     
004900*  20/09/09 R.SOUZA    CHAMADO 5890 - RECEITA SEM   *                     
005000*           NOME DE PRODUTO E REJEITADA, SEM GRAVAR *                     
005100*           A FICHA TECNICA.                        *                     
005200*  11/03/11 M.ALVES    CHAMADO 6204 - CUSTO POR KG  *                     
005300*           SAINDO COM DIFERENCA DE CENTAVOS EM     *                     
005400*           RECEITAS DE MUITOS INSUMOS; PASSOU A    *                     
005500*           ACUMULAR COM CASAS DECIMAIS EXTRAS E SO *                     
005600*           ARREDONDAR OS TOTAIS NA GRAVACAO FINAL. *                     
005700*  02/08/12 M.ALVES    CHAMADO 6580 - CABECALHO DA  *                     
005800*           FICHA TECNICA PASSOU A TRAZER A DATA DA *                     
005900*           RODADA; TABELA DE INSUMOS PASSOU A      *                     
006000*           NUMERAR AS LINHAS (PEDIDO DA VIGILANCIA *                     
006100*           SANITARIA PARA CONFERENCIA DO ROTULO);  *                     
006200*           COLUNA DE QUANTIDADE DA TABELA PASSOU A *                     
006300*           SAIR SEM CASAS DECIMAIS.                *                     
006400*  11/07/12 M.ALVES    CHAMADO 6581 - BLOCO DE      *                     
006500*           INDICADORES REDUZIDO AOS TRES ITENS DA  *                     
006600*           FICHA (PESO, CUSTO, CUSTO/KG); PESO     *                     
006700*           TOTAL PASSOU A SAIR SEM CASAS DECIMAIS. *                     
006800*  19/02/15 M.ALVES    CHAMADO 6733 - RETIRADA A    *                     
006900*           FAIXA UPSI/C01/CLASSE-ALERGENO-VALIDO   *                     
007000*           DE SPECIAL-NAMES, QUE NAO SE APLICAVA A *                     
007100*           ESTE PROGRAMA (RELATORIO NAO PAGINA POR *                     
007200*           ADVANCING E CODIGO DE ALERGENO E CAMPO  *                     
007300*           NUMERICO, NAO CARACTER).                *                     
007400*  03/03/15 M.ALVES    CHAMADO 6802 - RECEITA SEM    *                    
007500*           NENHUM ITEM APROVADO SAIA COM A LINHA DE *                    
007600*           ALERGENO EM BRANCO NA FICHA, EM VEZ DA    *                   
007700*           MENSAGEM PADRAO; CONSOLIDACAO DE          *                   
007800*           ALERGENO E DECLARACAO DE COMPOSICAO       *                   
007900*           PASSARAM A RODAR SEMPRE, MESMO SEM ITEM.  *                   
008000*           DECLARACAO DE COMPOSICAO NAO TRAZ MAIS O  *                   
008100*           PESO DO INSUMO ENTRE PARENTESES (SO A     *                   
008200*           PORCENTAGEM), E GANHOU PONTO FINAL.       *                   
008300*  10/03/15 M.ALVES    CHAMADO 6899 - INCLUIDA CLASSE *                   
008400*           CLASSE-PRODUTO-VALIDO (ALERTA DE NOME DE  *                   
008500*           PRODUTO COM CARACTER FORA DO PADRAO NO    *                   
008600*           LOG DE RODADA); INCLUIDOS OS NIVEIS 88    *                   
008700*           ITEM-DUPLICADO, INSUMO-ENCONTRADO,        *                   
008800*           SEM-TROCA/HOUVE-TROCA E                   *                   
008900*           ALERGENO-ENCONTRADO/NENHUM-ALERGENO;      *                   
009000*           RODAPE DA FICHA TROCOU O AVISO DE FIM DE  *                   
009100*           ARQUIVO PELA LINHA FIXA DA EMPRESA.       *                   
009200*===================================================*                     
009300                                                                          
009400*====================================================                     
009500*  ENVIRONMENT                               DIVISION.                    
009600*====================================================                     
009700  ENVIRONMENT                               DIVISION.                     
009800  CONFIGURATION                             SECTION.                      
009900  SPECIAL-NAMES.                                                          
010000      CLASS CLASSE-PRODUTO-VALIDO IS 'A' THRU 'Z'                         
010100                                     'a' THRU 'z'                         
010200                                     '0' THRU '9'                         
010300                                     SPACE.                               
010400  INPUT-OUTPUT                              SECTION.                      
010500  FILE-CONTROL.                                                           
010600      SELECT INGFILE ASSIGN TO INGFILE                                    
010700          ORGANIZATION IS LINE SEQUENTIAL                                 
010800          FILE STATUS IS WRK-FS-INGFILE.                                  
010900                                                                          
011000      SELECT RECIPE ASSIGN TO RECIPE                                      
011100          ORGANIZATION IS LINE SEQUENTIAL                                 
011200          FILE STATUS IS WRK-FS-RECIPE.                                   
011300                                                                          
011400      SELECT RPTFILE ASSIGN TO RPTFILE                                    
011500          ORGANIZATION IS LINE SEQUENTIAL                                 
011600          FILE STATUS IS WRK-FS-RPTFILE.                                  
011700                                                                          
011800*====================================================                     
011900*  DATA                                      DIVISION.                    
012000*====================================================                     
012100  DATA                                      DIVISION.                     
012200*----------------------------------------------------                     
012300  FILE                                      SECTION.                      
012400*----------------------------------------------------                     
012500  FD  INGFILE                                                             
012600      RECORDING MODE IS F                                                 
012700      LABEL RECORD IS STANDARD                                            
012800      BLOCK CONTAINS 0 RECORDS.                                           
012900  01  FD-INGFILE                 PIC X(154).                              
013000                                                                          
013100  FD  RECIPE                                                              
013200      RECORDING MODE IS F                                                 
013300      LABEL RECORD IS STANDARD                                            
013400      BLOCK CONTAINS 0 RECORDS.                                           
013500  01  FD-RECEITA                 PIC X(40).                               
013600                                                                          
013700  FD  RPTFILE                                                             
013800      RECORDING MODE IS F                                                 
013900      LABEL RECORD IS STANDARD                                            
014000      BLOCK CONTAINS 0 RECORDS.                                           
014100  01  FD-RPTFILE                 PIC X(132).                              
014200*----------------------------------------------------                     
014300  WORKING-STORAGE                           SECTION.                      
014400*----------------------------------------------------                     
014500      COPY '#NVMEST'.                                                     
014600*----------------------------------------------------                     
014700  01  FILLER PIC X(48) VALUE                                              
014800       '--------------TABELA DO CADASTRO MESTRE------'.                   
014900*----------------------------------------------------                     
015000  01  NVM-TABELA-MESTRE.                                                  
015100      05  NVM-QTD-MESTRE          PIC S9(04) COMP VALUE ZERO.             
015200      05  NVM-ITEM-MESTRE OCCURS 1 TO 0500 TIMES                          
015300              DEPENDING ON NVM-QTD-MESTRE                                 
015400              INDEXED BY NVM-IDX-MESTRE.                                  
015500          10  NVT-NOME            PIC X(30).                              
015600          10  NVT-PROTEINA        PIC 9(03)V99.                           
015700          10  NVT-GORDURA         PIC 9(03)V99.                           
015800          10  NVT-CARBOIDRATO     PIC 9(03)V99.                           
015900          10  NVT-CALORIAS        PIC 9(04)V9.                            
016000          10  NVT-FIBRA           PIC 9(03)V99.                           
016100          10  NVT-LACTOSE         PIC 9(03)V99.                           
016200          10  NVT-GLUTEN          PIC 9(03)V99.                           
016300          10  NVT-CUSTO-KG        PIC 9(05)V99.                           
016400          10  NVT-TAG             PIC X(60).                              
016500*----------------------------------------------------                     
016600  01  FILLER PIC X(48) VALUE                                              
016700       '--------------AREA DO REGISTRO DA RECEITA----'.                   
016800*----------------------------------------------------                     
016900  01  WRK-RECEITA-REG            PIC X(40).                               
017000  01  WRK-RECEITA-CABEC REDEFINES WRK-RECEITA-REG.                        
017100      05  RCP-PRODUTO             PIC X(40).                              
017200  01  WRK-RECEITA-ITEM REDEFINES WRK-RECEITA-REG.                         
017300      05  RCP-INSUMO               PIC X(30).                             
017400      05  RCP-QTD-G                PIC 9(05)V99.                          
017500      05  FILLER                   PIC X(03).                             
017600*----------------------------------------------------                     
017700  01  FILLER PIC X(48) VALUE                                              
017800       '--------------TABELA DE ITENS DA RECEITA-----'.                   
017900*----------------------------------------------------                     
018000  01  NVR-TABELA-ITENS.                                                   
018100      05  NVR-QTD-ITENS            PIC S9(04) COMP VALUE ZERO.            
018200      05  NVR-ITEM-RECEITA OCCURS 1 TO 0100 TIMES                         
018300              DEPENDING ON NVR-QTD-ITENS                                  
018400              INDEXED BY NVR-IDX-ITEM.                                    
018500          10  NVI-NOME              PIC X(30).                            
018600          10  NVI-QTD-G             PIC 9(05)V99.                         
018700          10  NVI-PCT               PIC 9(03)V9.                          
018800          10  NVI-PROTEINA          PIC 9(03)V99.                         
018900          10  NVI-GORDURA           PIC 9(03)V99.                         
019000          10  NVI-CARBOIDRATO       PIC 9(03)V99.                         
019100          10  NVI-CALORIAS          PIC 9(04)V9.                          
019200          10  NVI-CUSTO-KG          PIC 9(05)V99.                         
019300          10  NVI-TAG               PIC X(60).                            
019400*----------------------------------------------------                     
019500  01  FILLER PIC X(48) VALUE                                              
019600       '--------------RESULTADOS DO CALCULO----------'.                   
019700*----------------------------------------------------                     
019800  01  NVR-RESULTADOS.                                                     
019900      05  NVR-PESO-TOTAL           PIC 9(07)V99.                          
020000      05  NVR-PROTEINA-TOTAL       PIC 9(06)V99.                          
020100      05  NVR-GORDURA-TOTAL        PIC 9(06)V99.                          
020200      05  NVR-CARBOIDRATO-TOTAL    PIC 9(06)V99.                          
020300      05  NVR-CALORIAS-TOTAL       PIC 9(07)V9.                           
020400      05  NVR-CUSTO-TOTAL          PIC 9(07)V99.                          
020500      05  NVR-CUSTO-KG-FINAL       PIC 9(07)V99.                          
020600      05  NVR-PROTEINA-100G        PIC 9(03)V99.                          
020700      05  NVR-GORDURA-100G         PIC 9(03)V99.                          
020800      05  NVR-CARBOIDRATO-100G     PIC 9(03)V99.                          
020900      05  NVR-CALORIAS-100G        PIC 9(04)V9.                           
021000*----------------------------------------------------                     
021100*  CHAMADO 4471 - OS TOTAIS ACIMA SO RECEBEM O VALOR                      
021200*  ARREDONDADO NA GRAVACAO FINAL (5020); DURANTE A                        
021300*  SOMA DAS LINHAS USAR OS ACUMULADORES ABAIXO, COM                       
021400*  CASAS DECIMAIS EXTRAS, PARA NAO PERDER PRECISAO A                      
021500*  CADA LINHA DA RECEITA (RATEIO DE CUSTO SAINDO                          
021600*  ERRADO EM RECEITAS COM MUITOS INSUMOS).                                
021700*----------------------------------------------------                     
021800  01  WRK-ACUM-EXATO.                                                     
021900      05  WRK-ACUM-PROTEINA        PIC 9(07)V9999.                        
022000      05  WRK-ACUM-GORDURA         PIC 9(07)V9999.                        
022100      05  WRK-ACUM-CARBOIDRATO     PIC 9(07)V9999.                        
022200      05  WRK-ACUM-CALORIAS        PIC 9(08)V9999.                        
022300      05  WRK-ACUM-CUSTO           PIC 9(08)V9999.                        
022400*----------------------------------------------------                     
022500  01  FILLER PIC X(48) VALUE                                              
022600       '--------------TABELA DE CODIGOS DE ALERGENO--'.                   
022700*----------------------------------------------------                     
022800  01  WRK-ALERGENO-VALORES.                                               
022900      05  FILLER  PIC X(30) VALUE 'LEITE E DERIVADOS (LACTOSE)'.          
023000      05  FILLER  PIC X(30) VALUE 'GLUTEN (CEREAIS)'.                     
023100      05  FILLER  PIC X(30) VALUE 'OVOS'.                                 
023200      05  FILLER  PIC X(30) VALUE 'CASTANHAS E NOZES'.                    
023300      05  FILLER  PIC X(30) VALUE 'AMENDOIM'.                             
023400      05  FILLER  PIC X(30) VALUE 'SOJA'.                                 
023500  01  NVR-TABELA-ALERGENO REDEFINES WRK-ALERGENO-VALORES.                 
023600      05  NVR-ALERGENO-DESCR OCCURS 6 TIMES PIC X(30).                    
023700  01  WRK-ALERGENO-FLAGS           PIC X(06) VALUE                        
023800       'NNNNNN'.                                                          
023900  01  WRK-ALERGENO-FLAG REDEFINES WRK-ALERGENO-FLAGS                      
024000               OCCURS 6 TIMES PIC X(01).                                  
024100  01  WRK-FLAGS-LINHA              PIC X(06).                             
024200  01  WRK-FLAG-LINHA REDEFINES WRK-FLAGS-LINHA                            
024300               OCCURS 6 TIMES PIC X(01).                                  
024400  77  WRK-IDX-ALERGENO             PIC S9(02) COMP VALUE ZERO.            
024500  77  WRK-ALGUM-ALERGENO           PIC X(01) VALUE 'N'.                   
024600      88  ALERGENO-ENCONTRADO          VALUE 'S'.                         
024700      88  NENHUM-ALERGENO              VALUE 'N'.                         
024800*----------------------------------------------------                     
024900  01  FILLER PIC X(48) VALUE                                              
025000       '--------------BUSCA DO INSUMO NO MESTRE------'.                   
025100*----------------------------------------------------                     
025200  77  WRK-ACHADO                   PIC X(01) VALUE 'N'.                   
025300      88  INSUMO-ENCONTRADO            VALUE 'S'.                         
025400  77  WRK-DUPLICADO                PIC X(01) VALUE 'N'.                   
025500      88  ITEM-DUPLICADO               VALUE 'S'.                         
025600  77  WRK-RECEITA-VAZIA            PIC X(01) VALUE 'N'.                   
025700*----------------------------------------------------                     
025800  01  FILLER PIC X(48) VALUE                                              
025900       '--------------ORDENACAO POR QUANTIDADE-------'.                   
026000*----------------------------------------------------                     
026100  77  WRK-ORD-TROCOU               PIC X(01) VALUE 'N'.                   
026200      88  HOUVE-TROCA                  VALUE 'S'.                         
026300      88  SEM-TROCA                    VALUE 'N'.                         
026400  77  WRK-ORD-I                    PIC S9(04) COMP VALUE ZERO.            
026500  77  WRK-ORD-LIMITE               PIC S9(04) COMP VALUE ZERO.            
026600  01  WRK-ORD-ITEM-AUX.                                                   
026700      05  WRK-AUX-NOME             PIC X(30).                             
026800      05  WRK-AUX-QTD-G            PIC 9(05)V99.                          
026900      05  WRK-AUX-PCT              PIC 9(03)V9.                           
027000      05  WRK-AUX-PROTEINA         PIC 9(03)V99.                          
027100      05  WRK-AUX-GORDURA          PIC 9(03)V99.                          
027200      05  WRK-AUX-CARBOIDRATO      PIC 9(03)V99.                          
027300      05  WRK-AUX-CALORIAS         PIC 9(04)V9.                           
027400      05  WRK-AUX-CUSTO-KG         PIC 9(05)V99.                          
027500      05  WRK-AUX-TAG              PIC X(60).                             
027600*----------------------------------------------------                     
027700  01  FILLER PIC X(48) VALUE                                              
027800       '--------------DECLARACAO DE COMPOSICAO-------'.                   
027900*----------------------------------------------------                     
028000  77  WRK-COMPOS-PTR               PIC S9(04) COMP VALUE 1.               
028100  01  WRK-COMPOSICAO               PIC X(250) VALUE SPACES.               
028200  01  WRK-EDIT-PCT                 PIC ZZ9.9.                             
028300  77  WRK-ALERG-PTR                PIC S9(04) COMP VALUE 1.               
028400  01  WRK-ALERGENOS-TEXTO          PIC X(250) VALUE SPACES.               
028500  01  WRK-MSG-SEM-ALERGENO         PIC X(26) VALUE                        
028600       'NENHUM ALERGENO DECLARADO'.                                       
028700*----------------------------------------------------                     
028800  01  FILLER PIC X(48) VALUE                                              
028900       '--------------AREAS DE IMPRESSAO-------------'.                   
029000*----------------------------------------------------                     
029100  01  WRK-LINHA-BRANCO            PIC X(132) VALUE SPACES.                
029200  77  WRK-PAG                     PIC 9(02) COMP VALUE 1.                 
029300  77  WRK-LINHAS                  PIC 9(02) COMP VALUE ZERO.              
029400  77  WRK-TAB-CONTADOR            PIC S9(03) COMP VALUE ZERO.             
029500  01  WRK-DATA-SISTEMA.                                                   
029600      05  WRK-DATA-SIS-AA         PIC 9(02).                              
029700      05  WRK-DATA-SIS-MM         PIC 9(02).                              
029800      05  WRK-DATA-SIS-DD         PIC 9(02).                              
029900  77  WRK-DATA-PTR                PIC S9(02) COMP VALUE ZERO.             
030000  01  WRK-CAB-SAIDA.                                                      
030100      05  FILLER        PIC X(50) VALUE                                   
030200           'NUTRIVALOR - FICHA TECNICA DE CUSTO E ROTULAGEM'.             
030300      05  FILLER        PIC X(05) VALUE 'PAG: '.                          
030400      05  WRK-CAB-PAGINA PIC 9(02).                                       
030500      05  FILLER        PIC X(03) VALUE SPACES.                           
030600      05  FILLER        PIC X(07) VALUE 'DATA : '.                        
030700      05  WRK-CAB-DATA  PIC X(08).                                        
030800      05  FILLER        PIC X(57) VALUE SPACES.                           
030900  01  WRK-CAB2-SAIDA.                                                     
031000      05  FILLER        PIC X(12) VALUE 'PRODUTO....:'.                   
031100      05  WRK-CAB2-PRODUTO PIC X(40).                                     
031200      05  FILLER        PIC X(80) VALUE SPACES.                           
031300  01  WRK-IND-SAIDA.                                                      
031400      05  WRK-IND-DESCR  PIC X(30).                                       
031500      05  FILLER        PIC X(02) VALUE ': '.                             
031600      05  WRK-IND-VALOR PIC ZZZ,ZZZ,ZZ9.99.                               
031700      05  FILLER        PIC X(86) VALUE SPACES.                           
031800*----------------------------------------------------                     
031900*  11/07/12 M.ALVES    CHAMADO 6581 - PESO TOTAL DA                       
032000*           FICHA PASSOU A SAIR SEM CASAS DECIMAIS                        
032100*           (GRAMAS INTEIRAS), CONFORME PADRAO DE                         
032200*           ROTULAGEM; CRIADA VISAO REDEFINIDA DA                         
032300*           LINHA DE INDICADOR SO PARA O PESO.                            
032400*----------------------------------------------------                     
032500  01  WRK-IND-PESO-SAIDA REDEFINES WRK-IND-SAIDA.                         
032600      05  WRK-IND-PESO-DESCR  PIC X(30).                                  
032700      05  FILLER             PIC X(02).                                   
032800      05  WRK-IND-PESO-VALOR PIC ZZZ,ZZZ,ZZ9.                             
032900      05  FILLER             PIC X(89).                                   
033000  01  WRK-NUT100-SAIDA.                                                   
033100      05  WRK-NUT-DESCR  PIC X(30).                                       
033200      05  FILLER        PIC X(02) VALUE ': '.                             
033300      05  WRK-NUT-VALOR PIC ZZZ9.99.                                      
033400      05  FILLER        PIC X(93) VALUE SPACES.                           
033500*----------------------------------------------------                     
033600*  02/08/12 M.ALVES    CHAMADO 6580 - COLUNA DE                           
033700*           QUANTIDADE DA TABELA DE INSUMOS PASSOU A                      
033800*           SAIR SEM CASAS DECIMAIS (GRAMAS INTEIRAS),                    
033900*           CONFORME PADRAO DA FICHA TECNICA.                             
034000*----------------------------------------------------                     
034100  01  WRK-TABELA-SAIDA.                                                   
034200      05  WRK-TAB-LINHA  PIC ZZ9.                                         
034300      05  FILLER        PIC X(02) VALUE SPACES.                           
034400      05  WRK-TAB-NOME   PIC X(30).                                       
034500      05  FILLER        PIC X(02) VALUE SPACES.                           
034600      05  WRK-TAB-QTD    PIC ZZZZ9.                                       
034700      05  FILLER        PIC X(02) VALUE SPACES.                           
034800      05  WRK-TAB-PCT    PIC ZZ9.9.                                       
034900      05  FILLER        PIC X(01) VALUE '%'.                              
035000      05  FILLER        PIC X(82) VALUE SPACES.                           
035100  01  WRK-COMPOS-SAIDA.                                                   
035200      05  WRK-COMPOS-LINHA PIC X(120).                                    
035300      05  FILLER        PIC X(12) VALUE SPACES.                           
035400  01  WRK-ALERG-SAIDA.                                                    
035500      05  WRK-ALERG-LINHA PIC X(120).                                     
035600      05  FILLER        PIC X(12) VALUE SPACES.                           
035700  01  WRK-RODAPE-SAIDA.                                                   
035800      05  FILLER        PIC X(25) VALUE                                   
035900           '--- CONFEITARIA BOM SABOR'.                                   
036000      05  FILLER        PIC X(107) VALUE SPACES.                          
036100*----------------------------------------------------                     
036200  01  FILLER PIC X(48) VALUE                                              
036300       '--------------VARIAVEIS PARA FILE STATUS-----'.                   
036400*----------------------------------------------------                     
036500  77  WRK-FS-INGFILE          PIC 9(02).                                  
036600  77  WRK-FS-RECIPE           PIC 9(02).                                  
036700  77  WRK-FS-RPTFILE          PIC 9(02).                                  
036800*----------------------------------------------------                     
036900  01  FILLER PIC X(48) VALUE                                              
037000       '--------------VARIAVEIS PARA MENSAGEM--------'.                   
037100*----------------------------------------------------                     
037200  77  WRK-PROGRAMA            PIC X(08) VALUE 'NVR2205'.                  
037300  77  WRK-SECAO               PIC X(04) VALUE SPACES.                     
037400  01  WRK-MENSAGEM            PIC X(40) VALUE SPACES.                     
037500  77  WRK-STATUS              PIC X(02) VALUE SPACES.                     
037600  01  WRK-DADOS.                                                          
037700      05  WRK-DADOS-PROGRAMA  PIC X(08).                                  
037800      05  WRK-DADOS-SECAO     PIC X(04).                                  
037900      05  WRK-DADOS-MENSAGEM  PIC X(40).                                  
038000      05  WRK-DADOS-STATUS    PIC X(02).                                  
038100      05  FILLER              PIC X(26).                                  
038200                                                                          
038300*====================================================                     
038400*  PROCEDURE                                 DIVISION.                    
038500*====================================================                     
038600  PROCEDURE                                 DIVISION.                     
038700*----------------------------------------------------                     
038800  0000-PRINCIPAL                             SECTION.                     
038900*----------------------------------------------------                     
039000      PERFORM 1000-INICIALIZAR.                                           
039100      PERFORM 2000-CARREGAR-MESTRE                                        
039200              UNTIL WRK-FS-INGFILE EQUAL 10.                              
039300      PERFORM 3000-LER-RECEITA.                                           
039400      IF RCP-PRODUTO EQUAL SPACES                                         
039500         PERFORM 6900-REJEITAR-SAVE                                       
039600      ELSE                                                                
039700         PERFORM 5000-CALCULAR-RECEITA                                    
039800         PERFORM 6000-GRAVAR-RELATORIO                                    
039900      END-IF.                                                             
040000      PERFORM 9900-FINALIZAR.                                             
040100      STOP RUN.                                                           
040200*----------------------------------------------------                     
040300  0000-99-FIM.                                  EXIT.                     
040400*----------------------------------------------------                     
040500                                                                          
040600*----------------------------------------------------                     
040700  1000-INICIALIZAR                           SECTION.                     
040800*----------------------------------------------------                     
040900      INITIALIZE NVM-TABELA-MESTRE NVR-TABELA-ITENS                       
041000                 NVR-RESULTADOS WRK-ACUM-EXATO.                           
041100      ACCEPT WRK-DATA-SISTEMA FROM DATE.                                  
041200      MOVE 1 TO WRK-DATA-PTR.                                             
041300      STRING WRK-DATA-SIS-DD DELIMITED BY SIZE                            
041400             '/'              DELIMITED BY SIZE                           
041500             WRK-DATA-SIS-MM  DELIMITED BY SIZE                           
041600             '/'              DELIMITED BY SIZE                           
041700             WRK-DATA-SIS-AA  DELIMITED BY SIZE                           
041800          INTO WRK-CAB-DATA                                               
041900          WITH POINTER WRK-DATA-PTR.                                      
042000      OPEN INPUT INGFILE                                                  
042100           INPUT RECIPE                                                   
042200           OUTPUT RPTFILE.                                                
042300      PERFORM 1100-TESTASTATUS-INGFILE.                                   
042400      PERFORM 1200-TESTASTATUS-RECIPE.                                    
042500      PERFORM 1300-TESTASTATUS-RPTFILE.                                   
042600      READ INGFILE INTO NVM-REG-MESTRE                                    
042700          AT END MOVE 10 TO WRK-FS-INGFILE                                
042800      END-READ.                                                           
042900*----------------------------------------------------                     
043000  1000-99-FIM.                                  EXIT.                     
043100*----------------------------------------------------                     
043200                                                                          
043300*----------------------------------------------------                     
043400  1100-TESTASTATUS-INGFILE                   SECTION.                     
043500*----------------------------------------------------                     
043600      IF WRK-FS-INGFILE NOT EQUAL ZERO                                    
043700         MOVE 'NVR2205'             TO WRK-PROGRAMA                       
043800         MOVE '1100'                TO WRK-SECAO                          
043900         MOVE 'ERRO NO OPEN INGFILE' TO WRK-MENSAGEM                      
044000         MOVE WRK-FS-INGFILE        TO WRK-STATUS                         
044100         PERFORM 9000-ERRO                                                
044200      END-IF.                                                             
044300*----------------------------------------------------                     
044400  1100-99-FIM.                                  EXIT.                     
044500*----------------------------------------------------                     
044600                                                                          
044700*----------------------------------------------------                     
044800  1200-TESTASTATUS-RECIPE                    SECTION.                     
044900*----------------------------------------------------                     
045000      IF WRK-FS-RECIPE NOT EQUAL ZERO                                     
045100         MOVE 'NVR2205'             TO WRK-PROGRAMA                       
045200         MOVE '1200'                TO WRK-SECAO                          
045300         MOVE 'ERRO NO OPEN RECIPE' TO WRK-MENSAGEM                       
045400         MOVE WRK-FS-RECIPE         TO WRK-STATUS                         
045500         PERFORM 9000-ERRO                                                
045600      END-IF.                                                             
045700*----------------------------------------------------                     
045800  1200-99-FIM.                                  EXIT.                     
045900*----------------------------------------------------                     
046000                                                                          
046100*----------------------------------------------------                     
046200  1300-TESTASTATUS-RPTFILE                   SECTION.                     
046300*----------------------------------------------------                     
046400      IF WRK-FS-RPTFILE NOT EQUAL ZERO                                    
046500         MOVE 'NVR2205'              TO WRK-PROGRAMA                      
046600         MOVE '1300'                 TO WRK-SECAO                         
046700         MOVE 'ERRO NO OPEN RPTFILE' TO WRK-MENSAGEM                      
046800         MOVE WRK-FS-RPTFILE         TO WRK-STATUS                        
046900         PERFORM 9000-ERRO                                                
047000      END-IF.                                                             
047100*----------------------------------------------------                     
047200  1300-99-FIM.                                  EXIT.                     
047300*----------------------------------------------------                     
047400                                                                          
047500*----------------------------------------------------                     
047600  2000-CARREGAR-MESTRE                       SECTION.                     
047700*----------------------------------------------------                     
047800      ADD 1 TO NVM-QTD-MESTRE.                                            
047900      SET NVM-IDX-MESTRE TO NVM-QTD-MESTRE.                               
048000      MOVE NVM-NOME        TO NVT-NOME (NVM-IDX-MESTRE).                  
048100      MOVE NVM-PROTEINA    TO NVT-PROTEINA (NVM-IDX-MESTRE).              
048200      MOVE NVM-GORDURA     TO NVT-GORDURA (NVM-IDX-MESTRE).               
048300      MOVE NVM-CARBOIDRATO TO NVT-CARBOIDRATO (NVM-IDX-MESTRE).           
048400      MOVE NVM-CALORIAS    TO NVT-CALORIAS (NVM-IDX-MESTRE).              
048500      MOVE NVM-FIBRA       TO NVT-FIBRA (NVM-IDX-MESTRE).                 
048600      MOVE NVM-LACTOSE     TO NVT-LACTOSE (NVM-IDX-MESTRE).               
048700      MOVE NVM-GLUTEN      TO NVT-GLUTEN (NVM-IDX-MESTRE).                
048800      MOVE NVM-CUSTO-KG    TO NVT-CUSTO-KG (NVM-IDX-MESTRE).              
048900      MOVE NVM-TAG         TO NVT-TAG (NVM-IDX-MESTRE).                   
049000      READ INGFILE INTO NVM-REG-MESTRE                                    
049100          AT END MOVE 10 TO WRK-FS-INGFILE                                
049200      END-READ.                                                           
049300*----------------------------------------------------                     
049400  2000-99-FIM.                                  EXIT.                     
049500*----------------------------------------------------                     
049600                                                                          
049700*----------------------------------------------------                     
049800*  LE O CABECALHO DA RECEITA (NOME DO PRODUTO) E, EM                      
049900*  SEGUIDA, CADA LINHA DE INSUMO, MONTANDO A TABELA                       
050000*  NVR-TABELA-ITENS JA COM OS DADOS NUTRICIONAIS                          
050100*  COPIADOS DO CADASTRO MESTRE.                                           
050200*----------------------------------------------------                     
050300  3000-LER-RECEITA                           SECTION.                     
050400*----------------------------------------------------                     
050500      READ RECIPE INTO WRK-RECEITA-REG                                    
050600          AT END                                                          
050700             MOVE 10 TO WRK-FS-RECIPE                                     
050800             MOVE 'S' TO WRK-RECEITA-VAZIA                                
050900      END-READ.                                                           
051000      IF WRK-FS-RECIPE NOT EQUAL 10                                       
051100         MOVE RCP-PRODUTO    TO WRK-CAB2-PRODUTO                          
051200         IF RCP-PRODUTO IS NOT CLASSE-PRODUTO-VALIDO                      
051300            DISPLAY 'NVR2205 - NOME DE PRODUTO COM CARACTER '             
051400                    'FORA DO PADRAO: ' RCP-PRODUTO                        
051500         END-IF                                                           
051600         PERFORM 3010-LER-ITEM                                            
051700            UNTIL WRK-FS-RECIPE EQUAL 10                                  
051800      END-IF.                                                             
051900*----------------------------------------------------                     
052000  3000-99-FIM.                                  EXIT.                     
052100*----------------------------------------------------                     
052200                                                                          
052300*----------------------------------------------------                     
052400  3010-LER-ITEM                              SECTION.                     
052500*----------------------------------------------------                     
052600      READ RECIPE INTO WRK-RECEITA-REG                                    
052700          AT END MOVE 10 TO WRK-FS-RECIPE                                 
052800      END-READ.                                                           
052900      IF WRK-FS-RECIPE NOT EQUAL 10                                       
053000         PERFORM 3020-VERIFICAR-DUPLICADO                                 
053100         IF ITEM-DUPLICADO                                                
053200            DISPLAY 'LINHA IGNORADA - INSUMO REPETIDO: '                  
053300                     RCP-INSUMO                                           
053400         ELSE                                                             
053500            PERFORM 3030-LOCALIZAR-MESTRE                                 
053600            IF INSUMO-ENCONTRADO                                          
053700               PERFORM 3040-INCLUIR-ITEM                                  
053800            ELSE                                                          
053900               DISPLAY 'LINHA IGNORADA - INSUMO NAO '                     
054000                        'CADASTRADO: ' RCP-INSUMO                         
054100            END-IF                                                        
054200         END-IF                                                           
054300      END-IF.                                                             
054400*----------------------------------------------------                     
054500  3010-99-FIM.                                  EXIT.                     
054600*----------------------------------------------------                     
054700                                                                          
054800  3020-VERIFICAR-DUPLICADO                   SECTION.                     
054900*----------------------------------------------------                     
055000      MOVE 'N' TO WRK-DUPLICADO.                                          
055100      IF NVR-QTD-ITENS GREATER ZERO                                       
055200         PERFORM 3021-COMPARAR-ITEM                                       
055300            VARYING NVR-IDX-ITEM FROM 1 BY 1                              
055400            UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS                      
055500      END-IF.                                                             
055600*----------------------------------------------------                     
055700  3020-99-FIM.                                  EXIT.                     
055800*----------------------------------------------------                     
055900                                                                          
056000*----------------------------------------------------                     
056100  3021-COMPARAR-ITEM                         SECTION.                     
056200*----------------------------------------------------                     
056300      IF NVI-NOME (NVR-IDX-ITEM) EQUAL RCP-INSUMO                         
056400         MOVE 'S' TO WRK-DUPLICADO                                        
056500      END-IF.                                                             
056600*----------------------------------------------------                     
056700  3021-99-FIM.                                  EXIT.                     
056800*----------------------------------------------------                     
056900                                                                          
057000*----------------------------------------------------                     
057100  3030-LOCALIZAR-MESTRE                      SECTION.                     
057200*----------------------------------------------------                     
057300      MOVE 'N' TO WRK-ACHADO.                                             
057400      IF NVM-QTD-MESTRE GREATER ZERO                                      
057500         PERFORM 3031-COMPARAR-MESTRE                                     
057600            VARYING NVM-IDX-MESTRE FROM 1 BY 1                            
057700            UNTIL NVM-IDX-MESTRE GREATER NVM-QTD-MESTRE                   
057800               OR INSUMO-ENCONTRADO                                       
057900      END-IF.                                                             
058000*----------------------------------------------------                     
058100  3030-99-FIM.                                  EXIT.                     
058200*----------------------------------------------------                     
058300                                                                          
058400*----------------------------------------------------                     
058500  3031-COMPARAR-MESTRE                       SECTION.                     
058600*----------------------------------------------------                     
058700      IF NVT-NOME (NVM-IDX-MESTRE) EQUAL RCP-INSUMO                       
058800         MOVE 'S' TO WRK-ACHADO                                           
058900      END-IF.                                                             
059000*----------------------------------------------------                     
059100  3031-99-FIM.                                  EXIT.                     
059200*----------------------------------------------------                     
059300                                                                          
059400  3040-INCLUIR-ITEM                          SECTION.                     
059500*----------------------------------------------------                     
059600      ADD 1 TO NVR-QTD-ITENS.                                             
059700      SET NVR-IDX-ITEM TO NVR-QTD-ITENS.                                  
059800      MOVE RCP-INSUMO TO NVI-NOME (NVR-IDX-ITEM).                         
059900      MOVE RCP-QTD-G  TO NVI-QTD-G (NVR-IDX-ITEM).                        
060000      MOVE NVT-PROTEINA (NVM-IDX-MESTRE)                                  
060100                      TO NVI-PROTEINA (NVR-IDX-ITEM).                     
060200      MOVE NVT-GORDURA (NVM-IDX-MESTRE)                                   
060300                      TO NVI-GORDURA (NVR-IDX-ITEM).                      
060400      MOVE NVT-CARBOIDRATO (NVM-IDX-MESTRE)                               
060500                      TO NVI-CARBOIDRATO (NVR-IDX-ITEM).                  
060600      MOVE NVT-CALORIAS (NVM-IDX-MESTRE)                                  
060700                      TO NVI-CALORIAS (NVR-IDX-ITEM).                     
060800      MOVE NVT-CUSTO-KG (NVM-IDX-MESTRE)                                  
060900                      TO NVI-CUSTO-KG (NVR-IDX-ITEM).                     
061000      MOVE NVT-TAG (NVM-IDX-MESTRE)                                       
061100                      TO NVI-TAG (NVR-IDX-ITEM).                          
061200*----------------------------------------------------                     
061300  3040-99-FIM.                                  EXIT.                     
061400*----------------------------------------------------                     
061500                                                                          
061600*----------------------------------------------------                     
061700*  CALCULO NUTRICIONAL E DE CUSTO DA RECEITA. SE A                        
061800*  RECEITA NAO TROUXE NENHUM ITEM VALIDO, OS                              
061900*  RESULTADOS SAO EMITIDOS ZERADOS (NVR-RESULTADOS JA                     
062000*  FOI INICIALIZADA EM 1000-INICIALIZAR); MESMO SEM                       
062100*  ITEM VALIDO, A DECLARACAO DE COMPOSICAO (VAZIA) E A                    
062200*  CONSOLIDACAO DE ALERGENOS (MENSAGEM "NENHUM                            
062300*  ALERGENO IDENTIFICADO") SAO MONTADAS DO MESMO JEITO,                   
062400*  CHAMADO 6802.                                                          
062500*----------------------------------------------------                     
062600  5000-CALCULAR-RECEITA                      SECTION.                     
062700*----------------------------------------------------                     
062800      IF NVR-QTD-ITENS GREATER ZERO                                       
062900         PERFORM 5010-ACUMULAR-ITEM                                       
063000            VARYING NVR-IDX-ITEM FROM 1 BY 1                              
063100            UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS                      
063200         PERFORM 5020-NORMALIZAR-100G                                     
063300         PERFORM 5100-ORDENAR-ITENS                                       
063400         PERFORM 5150-CALCULAR-PERCENTUAL                                 
063500            VARYING NVR-IDX-ITEM FROM 1 BY 1                              
063600            UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS                      
063700      END-IF.                                                             
063800      PERFORM 5200-MONTAR-COMPOSICAO.                                     
063900      PERFORM 5300-CONSOLIDAR-ALERGENO.                                   
064000*----------------------------------------------------                     
064100  5000-99-FIM.                                  EXIT.                     
064200*----------------------------------------------------                     
064300                                                                          
064400  5010-ACUMULAR-ITEM                         SECTION.                     
064500*----------------------------------------------------                     
064600      ADD NVI-QTD-G (NVR-IDX-ITEM) TO NVR-PESO-TOTAL.                     
064700      COMPUTE WRK-ACUM-PROTEINA =                                         
064800              WRK-ACUM-PROTEINA +                                         
064900              (NVI-QTD-G (NVR-IDX-ITEM) *                                 
065000               NVI-PROTEINA (NVR-IDX-ITEM) / 100).                        
065100      COMPUTE WRK-ACUM-GORDURA =                                          
065200              WRK-ACUM-GORDURA +                                          
065300              (NVI-QTD-G (NVR-IDX-ITEM) *                                 
065400               NVI-GORDURA (NVR-IDX-ITEM) / 100).                         
065500      COMPUTE WRK-ACUM-CARBOIDRATO =                                      
065600              WRK-ACUM-CARBOIDRATO +                                      
065700              (NVI-QTD-G (NVR-IDX-ITEM) *                                 
065800               NVI-CARBOIDRATO (NVR-IDX-ITEM) / 100).                     
065900      COMPUTE WRK-ACUM-CALORIAS =                                         
066000              WRK-ACUM-CALORIAS +                                         
066100              (NVI-QTD-G (NVR-IDX-ITEM) *                                 
066200               NVI-CALORIAS (NVR-IDX-ITEM) / 100).                        
066300      COMPUTE WRK-ACUM-CUSTO =                                            
066400              WRK-ACUM-CUSTO +                                            
066500              (NVI-QTD-G (NVR-IDX-ITEM) *                                 
066600               NVI-CUSTO-KG (NVR-IDX-ITEM) / 1000).                       
066700*----------------------------------------------------                     
066800  5010-99-FIM.                                  EXIT.                     
066900*----------------------------------------------------                     
067000                                                                          
067100*----------------------------------------------------                     
067200*  CHAMADO 4471 - O ARREDONDAMENTO SO OCORRE AQUI, NA                     
067300*  GRAVACAO DOS TOTAIS, E NO CUSTO-POR-KG USA-SE O                        
067400*  ACUMULADOR EXATO (WRK-ACUM-CUSTO), NAO O TOTAL JA                      
067500*  ARREDONDADO, PARA NAO PROPAGAR ERRO DE CENTAVOS.                       
067600*----------------------------------------------------                     
067700  5020-NORMALIZAR-100G                       SECTION.                     
067800*----------------------------------------------------                     
067900      COMPUTE NVR-PROTEINA-TOTAL ROUNDED = WRK-ACUM-PROTEINA.             
068000      COMPUTE NVR-GORDURA-TOTAL ROUNDED = WRK-ACUM-GORDURA.               
068100      COMPUTE NVR-CARBOIDRATO-TOTAL ROUNDED =                             
068200              WRK-ACUM-CARBOIDRATO.                                       
068300      COMPUTE NVR-CALORIAS-TOTAL ROUNDED = WRK-ACUM-CALORIAS.             
068400      COMPUTE NVR-CUSTO-TOTAL ROUNDED = WRK-ACUM-CUSTO.                   
068500      IF NVR-PESO-TOTAL GREATER ZERO                                      
068600         COMPUTE NVR-PROTEINA-100G ROUNDED =                              
068700                 (WRK-ACUM-PROTEINA / NVR-PESO-TOTAL) * 100               
068800         COMPUTE NVR-GORDURA-100G ROUNDED =                               
068900                 (WRK-ACUM-GORDURA / NVR-PESO-TOTAL) * 100                
069000         COMPUTE NVR-CARBOIDRATO-100G ROUNDED =                           
069100                 (WRK-ACUM-CARBOIDRATO / NVR-PESO-TOTAL) * 100            
069200         COMPUTE NVR-CALORIAS-100G ROUNDED =                              
069300                 (WRK-ACUM-CALORIAS / NVR-PESO-TOTAL) * 100               
069400         COMPUTE NVR-CUSTO-KG-FINAL ROUNDED =                             
069500                 (WRK-ACUM-CUSTO / NVR-PESO-TOTAL) * 1000                 
069600      END-IF.                                                             
069700*----------------------------------------------------                     
069800  5020-99-FIM.                                  EXIT.                     
069900*----------------------------------------------------                     
070000                                                                          
070100*----------------------------------------------------                     
070200*  ORDENACAO DA TABELA DE ITENS POR QUANTIDADE                            
070300*  DECRESCENTE (BUBBLE SORT ESTAVEL, SEM USO DE                           
070400*  VERBO SORT, PARA FICAR NA MESMA ROTINA QUE MONTA                       
070500*  A TABELA DO RELATORIO).                                                
070600*----------------------------------------------------                     
070700  5100-ORDENAR-ITENS                         SECTION.                     
070800*----------------------------------------------------                     
070900      MOVE NVR-QTD-ITENS TO WRK-ORD-LIMITE.                               
071000      MOVE 'S' TO WRK-ORD-TROCOU.                                         
071100      PERFORM 5105-PASSO-ORDENACAO                                        
071200         UNTIL SEM-TROCA                                                  
071300            OR WRK-ORD-LIMITE LESS 2.                                     
071400*----------------------------------------------------                     
071500  5100-99-FIM.                                  EXIT.                     
071600*----------------------------------------------------                     
071700                                                                          
071800  5105-PASSO-ORDENACAO                       SECTION.                     
071900*----------------------------------------------------                     
072000      MOVE 'N' TO WRK-ORD-TROCOU.                                         
072100      PERFORM 5110-COMPARAR-TROCAR                                        
072200         VARYING WRK-ORD-I FROM 1 BY 1                                    
072300         UNTIL WRK-ORD-I GREATER OR EQUAL WRK-ORD-LIMITE.                 
072400      SUBTRACT 1 FROM WRK-ORD-LIMITE.                                     
072500*----------------------------------------------------                     
072600  5105-99-FIM.                                  EXIT.                     
072700*----------------------------------------------------                     
072800                                                                          
072900*----------------------------------------------------                     
073000  5110-COMPARAR-TROCAR                       SECTION.                     
073100*----------------------------------------------------                     
073200      IF NVI-QTD-G (WRK-ORD-I) LESS                                       
073300         NVI-QTD-G (WRK-ORD-I + 1)                                        
073400         MOVE NVR-ITEM-RECEITA (WRK-ORD-I)                                
073500              TO WRK-ORD-ITEM-AUX                                         
073600         MOVE NVR-ITEM-RECEITA (WRK-ORD-I + 1)                            
073700              TO NVR-ITEM-RECEITA (WRK-ORD-I)                             
073800         MOVE WRK-ORD-ITEM-AUX                                            
073900              TO NVR-ITEM-RECEITA (WRK-ORD-I + 1)                         
074000         MOVE 'S' TO WRK-ORD-TROCOU                                       
074100      END-IF.                                                             
074200*----------------------------------------------------                     
074300  5110-99-FIM.                                  EXIT.                     
074400*----------------------------------------------------                     
074500                                                                          
074600  5150-CALCULAR-PERCENTUAL                   SECTION.                     
074700*----------------------------------------------------                     
074800      IF NVR-PESO-TOTAL GREATER ZERO                                      
074900         COMPUTE NVI-PCT (NVR-IDX-ITEM) ROUNDED =                         
075000                 (NVI-QTD-G (NVR-IDX-ITEM) /                              
075100                  NVR-PESO-TOTAL) * 100                                   
075200      END-IF.                                                             
075300*----------------------------------------------------                     
075400  5150-99-FIM.                                  EXIT.                     
075500*----------------------------------------------------                     
075600                                                                          
075700*----------------------------------------------------                     
075800*  MONTA O TEXTO DA DECLARACAO DE COMPOSICAO, NA                          
075900*  ORDEM DECRESCENTE DE QUANTIDADE JA OBTIDA EM                           
076000*  5100-ORDENAR-ITENS: "INSUMO (PESOG, PCT%), ...".                       
076100*----------------------------------------------------                     
076200  5200-MONTAR-COMPOSICAO                     SECTION.                     
076300*----------------------------------------------------                     
076400      MOVE SPACES TO WRK-COMPOSICAO.                                      
076500      MOVE 1      TO WRK-COMPOS-PTR.                                      
076600      PERFORM 5210-ACRESCENTAR-ITEM                                       
076700         VARYING NVR-IDX-ITEM FROM 1 BY 1                                 
076800         UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS.                        
076900      STRING '.' DELIMITED BY SIZE                                        
077000           INTO WRK-COMPOSICAO                                            
077100           WITH POINTER WRK-COMPOS-PTR.                                   
077200*----------------------------------------------------                     
077300  5200-99-FIM.                                  EXIT.                     
077400*----------------------------------------------------                     
077500                                                                          
077600  5210-ACRESCENTAR-ITEM                      SECTION.                     
077700*----------------------------------------------------                     
077800      IF NVR-IDX-ITEM GREATER 1                                           
077900         STRING ', ' DELIMITED BY SIZE                                    
078000              INTO WRK-COMPOSICAO                                         
078100              WITH POINTER WRK-COMPOS-PTR                                 
078200      END-IF.                                                             
078300      MOVE NVI-PCT   (NVR-IDX-ITEM) TO WRK-EDIT-PCT.                      
078400      STRING NVI-NOME (NVR-IDX-ITEM) DELIMITED BY SPACE                   
078500             ' ('                    DELIMITED BY SIZE                    
078600             WRK-EDIT-PCT            DELIMITED BY SIZE                    
078700             '%)'                    DELIMITED BY SIZE                    
078800          INTO WRK-COMPOSICAO                                             
078900          WITH POINTER WRK-COMPOS-PTR.                                    
079000*----------------------------------------------------                     
079100  5210-99-FIM.                                  EXIT.                     
079200*----------------------------------------------------                     
079300                                                                          
079400*----------------------------------------------------                     
079500*  CONSOLIDA OS ALERGENOS DA RECEITA CHAMANDO A                           
079600*  SUB-ROTINA NVRALLG PARA A TAG DE CADA INSUMO E                         
079700*  SOMANDO (OR LOGICO) AS BANDEIRAS RETORNADAS.                           
079800*----------------------------------------------------                     
079900  5300-CONSOLIDAR-ALERGENO                   SECTION.                     
080000*----------------------------------------------------                     
080100      MOVE 'NNNNNN' TO WRK-ALERGENO-FLAGS.                                
080200      PERFORM 5305-CHAMAR-NVRALLG                                         
080300         VARYING NVR-IDX-ITEM FROM 1 BY 1                                 
080400         UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS.                        
080500      PERFORM 5310-MONTAR-ALERGENOS.                                      
080600*----------------------------------------------------                     
080700  5300-99-FIM.                                  EXIT.                     
080800*----------------------------------------------------                     
080900                                                                          
081000  5305-CHAMAR-NVRALLG                        SECTION.                     
081100*----------------------------------------------------                     
081200      CALL 'NVRALLG' USING NVI-TAG (NVR-IDX-ITEM)                         
081300                            WRK-FLAGS-LINHA.                              
081400      PERFORM 5306-UNIR-FLAG                                              
081500         VARYING WRK-IDX-ALERGENO FROM 1 BY 1                             
081600         UNTIL WRK-IDX-ALERGENO GREATER 6.                                
081700*----------------------------------------------------                     
081800  5305-99-FIM.                                  EXIT.                     
081900*----------------------------------------------------                     
082000                                                                          
082100  5306-UNIR-FLAG                             SECTION.                     
082200*----------------------------------------------------                     
082300      IF WRK-FLAG-LINHA (WRK-IDX-ALERGENO) EQUAL 'S'                      
082400         MOVE 'S' TO WRK-ALERGENO-FLAG (WRK-IDX-ALERGENO)                 
082500      END-IF.                                                             
082600*----------------------------------------------------                     
082700  5306-99-FIM.                                  EXIT.                     
082800*----------------------------------------------------                     
082900                                                                          
083000*----------------------------------------------------                     
083100  5310-MONTAR-ALERGENOS                      SECTION.                     
083200*----------------------------------------------------                     
083300      MOVE SPACES TO WRK-ALERGENOS-TEXTO.                                 
083400      MOVE 1      TO WRK-ALERG-PTR.                                       
083500      MOVE 'N'    TO WRK-ALGUM-ALERGENO.                                  
083600      PERFORM 5315-ACRESCENTAR-ALERGENO                                   
083700         VARYING WRK-IDX-ALERGENO FROM 1 BY 1                             
083800         UNTIL WRK-IDX-ALERGENO GREATER 6.                                
083900      IF NENHUM-ALERGENO                                                  
084000         MOVE WRK-MSG-SEM-ALERGENO TO WRK-ALERGENOS-TEXTO                 
084100      END-IF.                                                             
084200*----------------------------------------------------                     
084300  5310-99-FIM.                                  EXIT.                     
084400*----------------------------------------------------                     
084500                                                                          
084600  5315-ACRESCENTAR-ALERGENO                  SECTION.                     
084700*----------------------------------------------------                     
084800      IF WRK-ALERGENO-FLAG (WRK-IDX-ALERGENO) EQUAL 'S'                   
084900         IF ALERGENO-ENCONTRADO                                           
085000            STRING ', ' DELIMITED BY SIZE                                 
085100                 INTO WRK-ALERGENOS-TEXTO                                 
085200                 WITH POINTER WRK-ALERG-PTR                               
085300         END-IF                                                           
085400         STRING NVR-ALERGENO-DESCR (WRK-IDX-ALERGENO)                     
085500                     DELIMITED BY '  '                                    
085600              INTO WRK-ALERGENOS-TEXTO                                    
085700              WITH POINTER WRK-ALERG-PTR                                  
085800         MOVE 'S' TO WRK-ALGUM-ALERGENO                                   
085900      END-IF.                                                             
086000*----------------------------------------------------                     
086100  5315-99-FIM.                                  EXIT.                     
086200*----------------------------------------------------                     
086300                                                                          
086400*----------------------------------------------------                     
086500*  MONTAGEM DA FICHA TECNICA (RPTFILE) - SETE SECOES:                     
086600*  CABECALHO, INDICADORES PRINCIPAIS, NUTRICAO POR                        
086700*  100G, TABELA DE INSUMOS, DECLARACAO DE COMPOSICAO,                     
086800*  ALERGENOS E RODAPE.                                                    
086900*----------------------------------------------------                     
087000  6000-GRAVAR-RELATORIO                      SECTION.                     
087100*----------------------------------------------------                     
087200      PERFORM 6100-IMPRIME-CABECALHO.                                     
087300      PERFORM 6200-IMPRIME-INDICADORES.                                   
087400      PERFORM 6300-IMPRIME-NUTRICAO-100G.                                 
087500      PERFORM 6400-IMPRIME-TABELA-INSUMOS.                                
087600      PERFORM 6500-IMPRIME-COMPOSICAO.                                    
087700      PERFORM 6600-IMPRIME-ALERGENOS.                                     
087800      PERFORM 6700-IMPRIME-RODAPE.                                        
087900*----------------------------------------------------                     
088000  6000-99-FIM.                                  EXIT.                     
088100*----------------------------------------------------                     
088200                                                                          
088300  6100-IMPRIME-CABECALHO                     SECTION.                     
088400*----------------------------------------------------                     
088500      MOVE WRK-PAG TO WRK-CAB-PAGINA.                                     
088600      WRITE FD-RPTFILE FROM WRK-CAB-SAIDA.                                
088700      WRITE FD-RPTFILE FROM WRK-CAB2-SAIDA.                               
088800      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
088900      ADD 3 TO WRK-LINHAS.                                                
089000*----------------------------------------------------                     
089100  6100-99-FIM.                                  EXIT.                     
089200*----------------------------------------------------                     
089300                                                                          
089400  6200-IMPRIME-INDICADORES                   SECTION.                     
089500*----------------------------------------------------                     
089600*  11/07/12 M.ALVES    CHAMADO 6581 - BLOCO DE                            
089700*           INDICADORES PASSOU A TRAZER SOMENTE OS                        
089800*           TRES ITENS DE FICHA TECNICA (PESO, CUSTO                      
089900*           E CUSTO/KG); OS TOTAIS ABSOLUTOS DE                           
090000*           NUTRIENTES SAIRAM DAQUI (PERMANECEM SO                        
090100*           NA FORMA POR 100G, VIDE 6300).                                
090200*----------------------------------------------------                     
090300      MOVE 'PESO TOTAL (G)......'     TO WRK-IND-PESO-DESCR.              
090400      MOVE NVR-PESO-TOTAL             TO WRK-IND-PESO-VALOR.              
090500      WRITE FD-RPTFILE FROM WRK-IND-PESO-SAIDA.                           
090600      MOVE 'CUSTO TOTAL (R$).....'    TO WRK-IND-DESCR.                   
090700      MOVE NVR-CUSTO-TOTAL            TO WRK-IND-VALOR.                   
090800      WRITE FD-RPTFILE FROM WRK-IND-SAIDA.                                
090900      MOVE 'CUSTO POR KG (R$)....'    TO WRK-IND-DESCR.                   
091000      MOVE NVR-CUSTO-KG-FINAL         TO WRK-IND-VALOR.                   
091100      WRITE FD-RPTFILE FROM WRK-IND-SAIDA.                                
091200      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
091300      ADD 4 TO WRK-LINHAS.                                                
091400*----------------------------------------------------                     
091500  6200-99-FIM.                                  EXIT.                     
091600*----------------------------------------------------                     
091700                                                                          
091800  6300-IMPRIME-NUTRICAO-100G                 SECTION.                     
091900*----------------------------------------------------                     
092000      MOVE 'PROTEINA POR 100G....' TO WRK-NUT-DESCR.                      
092100      MOVE NVR-PROTEINA-100G       TO WRK-NUT-VALOR.                      
092200      WRITE FD-RPTFILE FROM WRK-NUT100-SAIDA.                             
092300      MOVE 'GORDURA POR 100G.....' TO WRK-NUT-DESCR.                      
092400      MOVE NVR-GORDURA-100G        TO WRK-NUT-VALOR.                      
092500      WRITE FD-RPTFILE FROM WRK-NUT100-SAIDA.                             
092600      MOVE 'CARBOIDRATO POR 100G.' TO WRK-NUT-DESCR.                      
092700      MOVE NVR-CARBOIDRATO-100G    TO WRK-NUT-VALOR.                      
092800      WRITE FD-RPTFILE FROM WRK-NUT100-SAIDA.                             
092900      MOVE 'CALORIAS POR 100G....' TO WRK-NUT-DESCR.                      
093000      MOVE NVR-CALORIAS-100G       TO WRK-NUT-VALOR.                      
093100      WRITE FD-RPTFILE FROM WRK-NUT100-SAIDA.                             
093200      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
093300      ADD 5 TO WRK-LINHAS.                                                
093400*----------------------------------------------------                     
093500  6300-99-FIM.                                  EXIT.                     
093600*----------------------------------------------------                     
093700                                                                          
093800  6400-IMPRIME-TABELA-INSUMOS                SECTION.                     
093900*----------------------------------------------------                     
094000      MOVE ZERO TO WRK-TAB-CONTADOR.                                      
094100      IF NVR-QTD-ITENS GREATER ZERO                                       
094200         PERFORM 6410-IMPRIME-LINHA-INSUMO                                
094300            VARYING NVR-IDX-ITEM FROM 1 BY 1                              
094400            UNTIL NVR-IDX-ITEM GREATER NVR-QTD-ITENS                      
094500      END-IF.                                                             
094600      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
094700      ADD 1 TO WRK-LINHAS.                                                
094800*----------------------------------------------------                     
094900  6400-99-FIM.                                  EXIT.                     
095000*----------------------------------------------------                     
095100                                                                          
095200  6410-IMPRIME-LINHA-INSUMO                  SECTION.                     
095300*----------------------------------------------------                     
095400      ADD 1 TO WRK-TAB-CONTADOR.                                          
095500      MOVE WRK-TAB-CONTADOR         TO WRK-TAB-LINHA.                     
095600      MOVE NVI-NOME (NVR-IDX-ITEM) TO WRK-TAB-NOME.                       
095700      MOVE NVI-QTD-G (NVR-IDX-ITEM) TO WRK-TAB-QTD.                       
095800      MOVE NVI-PCT (NVR-IDX-ITEM)   TO WRK-TAB-PCT.                       
095900      WRITE FD-RPTFILE FROM WRK-TABELA-SAIDA.                             
096000      ADD 1 TO WRK-LINHAS.                                                
096100*----------------------------------------------------                     
096200  6410-99-FIM.                                  EXIT.                     
096300*----------------------------------------------------                     
096400                                                                          
096500  6500-IMPRIME-COMPOSICAO                    SECTION.                     
096600*----------------------------------------------------                     
096700      MOVE WRK-COMPOSICAO TO WRK-COMPOS-LINHA.                            
096800      WRITE FD-RPTFILE FROM WRK-COMPOS-SAIDA.                             
096900      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
097000      ADD 2 TO WRK-LINHAS.                                                
097100*----------------------------------------------------                     
097200  6500-99-FIM.                                  EXIT.                     
097300*----------------------------------------------------                     
097400                                                                          
097500  6600-IMPRIME-ALERGENOS                     SECTION.                     
097600*----------------------------------------------------                     
097700      MOVE WRK-ALERGENOS-TEXTO TO WRK-ALERG-LINHA.                        
097800      WRITE FD-RPTFILE FROM WRK-ALERG-SAIDA.                              
097900      WRITE FD-RPTFILE FROM WRK-LINHA-BRANCO.                             
098000      ADD 2 TO WRK-LINHAS.                                                
098100*----------------------------------------------------                     
098200  6600-99-FIM.                                  EXIT.                     
098300*----------------------------------------------------                     
098400                                                                          
098500  6700-IMPRIME-RODAPE                        SECTION.                     
098600*----------------------------------------------------                     
098700      WRITE FD-RPTFILE FROM WRK-RODAPE-SAIDA.                             
098800      ADD 1 TO WRK-LINHAS.                                                
098900*----------------------------------------------------                     
099000  6700-99-FIM.                                  EXIT.                     
099100*----------------------------------------------------                     
099200                                                                          
099300*----------------------------------------------------                     
099400*  CHAMADO 5890 - RECEITA SEM NOME DE PRODUTO NAO                         
099500*  GERA FICHA TECNICA, APENAS A MENSAGEM ABAIXO.                          
099600*----------------------------------------------------                     
099700  6900-REJEITAR-SAVE                         SECTION.                     
099800*----------------------------------------------------                     
099900      DISPLAY 'RECEITA REJEITADA - PRODUTO SEM NOME.'.                    
100000*----------------------------------------------------                     
100100  6900-99-FIM.                                  EXIT.                     
100200*----------------------------------------------------                     
100300                                                                          
100400  9900-FINALIZAR                             SECTION.                     
100500*----------------------------------------------------                     
100600      CLOSE INGFILE RECIPE RPTFILE.                                       
100700      DISPLAY ' '.                                                        
100800      DISPLAY 'NVR2205 - CALCULO DA FICHA TECNICA'.                       
100900      DISPLAY 'INSUMOS NO CADASTRO MESTRE: ' NVM-QTD-MESTRE.              
101000      DISPLAY 'ITENS VALIDOS NA RECEITA...: ' NVR-QTD-ITENS.              
101100*----------------------------------------------------                     
101200  9900-99-FIM.                                  EXIT.                     
101300*----------------------------------------------------                     
101400                                                                          
101500  9000-ERRO                                  SECTION.                     
101600*----------------------------------------------------                     
101700      MOVE WRK-PROGRAMA  TO WRK-DADOS-PROGRAMA.                           
101800      MOVE WRK-SECAO     TO WRK-DADOS-SECAO.                              
101900      MOVE WRK-MENSAGEM  TO WRK-DADOS-MENSAGEM.                           
102000      MOVE WRK-STATUS    TO WRK-DADOS-STATUS.                             
102100      DISPLAY WRK-MENSAGEM.                                               
102200      CALL 'GRAVALOG' USING WRK-DADOS.                                    
102300      GOBACK.                                                             
102400*----------------------------------------------------                     
102500  9000-99-FIM.                                  EXIT.                     
102600*----------------------------------------------------                     
